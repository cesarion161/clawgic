000000******************************************************************
000100* PROGRAMADOR : J. MOLINA (JM)                                   *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : CLELOC01                                         *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : ACTUALIZA LA CLASIFICACION ELO DE LOS DOS        *
000600*             : AGENTES DE UN ENFRENTAMIENTO (MATCH) YA          *
000700*             : JUZGADO, SEGUN EL METODO DE CLASIFICACION DE     *
000800*             : ELO CON FACTOR K FIJO.                           *
000900* ARCHIVOS    : CLMATC=C,CLAELO=A                                *
001000* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001100* INSTALADO   : DD/MM/AAAA                                       *
001200* BPM/RATIONAL: 241191                                           *
001300* NOMBRE      : CLASIFICACION ELO DE AGENTE (AGENT ELO SERVICE)  *
001400******************************************************************
001500 ID DIVISION.
001600 PROGRAM-ID. CLELOC01.
001700 AUTHOR. J. MOLINA.
001800 INSTALLATION. CLAWGIC - DEPTO DE SISTEMAS.
001900 DATE-WRITTEN. 14/03/1991.
002000 DATE-COMPILED.
002100 SECURITY.  USO INTERNO UNICAMENTE - PROHIBIDA SU DIVULGACION.
002200******************************************************************
002300*                       H I S T O R I A L                        *
002400******************************************************************
002500* FECHA       PROGRAMADOR        REQ        DESCRIPCION
002600* 14/03/1991  J.MOLINA  (JM)    CLW-0021   VERSION INICIAL DEL    CLW-0021
002700*                                          MOTOR DE CLASIFICA-    CLW-0021
002800*                                          CION POR TORNEO DE     CLW-0021
002900*                                          LIGA INTERNA           CLW-0021
003000* 02/09/1993  J.MOLINA  (JM)    CLW-0037   AGREGA FACTOR K        CLW-0037
003100*                                          PARAMETRIZABLE Y       CLW-0037
003200*                                          VALIDACION DE RANGO    CLW-0037
003300* 17/10/1998  R.CASTELLANOS(RC) CLW-0156   AMPLIACION Y2K - FECHA CLW-0156
003400*                                          DE SISTEMA PASA A 4    CLW-0156
003500*                                          DIGITOS DE ANIO EN     CLW-0156
003600*                                          TODOS LOS SELLOS       CLW-0156
003700* 11/05/2004  R.CASTELLANOS(RC) CLW-0177   CORRIGE REDONDEO DE    CLW-0177
003800*                                          CLASIFICACION CUANDO   CLW-0177
003900*                                          LA DIFERENCIA DE       CLW-0177
004000*                                          PUNTOS ES NEGATIVA     CLW-0177
004100* 20/06/2011  L.PINEDA  (LP)    CLW-0221   AGREGA CONTEO DE       CLW-0221
004200*                                          PARTIDOS JUGADOS Y     CLW-0221
004300*                                          GANADOS AL MAESTRO     CLW-0221
004400*                                          DE CLASIFICACION       CLW-0221
004500* 14/01/2025  J.MOLINA  (JM)    CLW-0311   REPOTENCIA EL MODULO   CLW-0311
004600*                                          PARA CALIFICAR LOS     CLW-0311
004700*                                          ENFRENTAMIENTOS DE     CLW-0311
004800*                                          DEBATE ENTRE AGENTES   CLW-0311
004900*                                          DE INTELIGENCIA ARTI-  CLW-0311
005000*                                          FICIAL (CLMATC) CON    CLW-0311
005100*                                          ALTA AUTOMATICA DE     CLW-0311
005200*                                          AGENTES NUEVOS A 1000  CLW-0311
005300*                                          PUNTOS                 CLW-0311
005400* 05/02/2025  R.CASTELLANOS(RC) CLW-0319   AGREGA VALIDACION DE   CLW-0319
005500*                                          GANADOR, PERDEDOR Y    CLW-0319
005600*                                          FACTOR K ANTES DE      CLW-0319
005700*                                          CALCULAR (ABORTA SI    CLW-0319
005800*                                          EL MATCH VIENE MAL     CLW-0319
005900*                                          FORMADO)               CLW-0319
005910* 24/02/2025  L.PINEDA  (LP)    CLW-0327   LAS AREAS DE CALCULO   CLW-0327
005920*                                          DEL ELO PASAN DE       CLW-0327
005930*                                          COMP-1 A COMP-3        CLW-0327
005940*                                          EMPACADO Y EL CONTA-   CLW-0327
005950*                                          DOR DE VALIDACIONES    CLW-0327
005960*                                          DE FACTOR K PASA A 77  CLW-0327
005970* 26/02/2025  L.PINEDA  (LP)    CLW-0334   SE TOPA EL EXPONENTE   CLW-0334
005980*                                          DE LA FORMULA DE       CLW-0334
005990*                                          ESPERADO Y SE ENSANCHA CLW-0334
005991*                                          WKS-DIEZ-ELEVADO, PARA CLW-0334
005992*                                          EVITAR DESBORDE CON    CLW-0334
005993*                                          BRECHAS DE RATING MUY  CLW-0334
005994*                                          GRANDES               CLW-0334
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT CLMATC ASSIGN TO CLMATC
007000            ORGANIZATION  IS INDEXED
007100            ACCESS        IS RANDOM
007200            RECORD KEY    IS CLMT-LLAVE
007300            FILE STATUS   IS FS-CLMATC
007400                             FSE-CLMATC.
007500
007600     SELECT CLAELO ASSIGN TO CLAELO
007700            ORGANIZATION  IS INDEXED
007800            ACCESS        IS RANDOM
007900            RECORD KEY    IS CLAE-LLAVE
008000            FILE STATUS   IS FS-CLAELO
008100                             FSE-CLAELO.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   MAESTRO DE ENFRENTAMIENTOS DE BRACKET
008900*   MAESTRO DE CLASIFICACION ELO POR AGENTE
009000 FD CLMATC.
009100     COPY CLMATCD.
009200 FD CLAELO.
009300     COPY CLAELOD.
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009700******************************************************************
009800 01 WKS-FS-STATUS.
009900    02 WKS-STATUS.
010000       04 FS-CLMATC              PIC 9(02) VALUE ZEROES.
010100       04 FSE-CLMATC.
010200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010500       04 FS-CLAELO              PIC 9(02) VALUE ZEROES.
010600       04 FSE-CLAELO.
010700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011000*      VARIABLES RUTINA DE FSE
011100       04 PROGRAMA               PIC X(08) VALUE SPACES.
011200       04 ARCHIVO                PIC X(08) VALUE SPACES.
011300       04 ACCION                 PIC X(10) VALUE SPACES.
011400       04 LLAVE                  PIC X(36) VALUE SPACES.
011500******************************************************************
011600*          PARAMETROS DE ENTRADA Y CONTADORES COMP               *
011700******************************************************************
011800 01 WKS-PARAMETRO-ENTRADA.
011900    02 WKS-PARM-MATCH                 PIC X(36) VALUE SPACES.
011910    02 FILLER                         PIC X(04).
011920*--> CLW-0327: CONTADOR DE VALIDACIONES DE FACTOR K EN 77,    CLW-0327
011930*--> AL ESTILO DE LOS CAMPOS DE CONTROL SUELTOS DE ESTE TALLER   CLW-0327
011940 77 WKS-K-FACTOR-CTRL         COMP PIC 9(02) VALUE ZERO.
012100 01 WKS-CONTADORES                    COMP.
012300    02 WKS-REGRABADOS-CLAELO          PIC 9(04) VALUE ZERO.
012400    02 WKS-ALTAS-CLAELO               PIC 9(04) VALUE ZERO.
012500 01 WKS-SWITCHES.
012600    02 WKS-MATCH-VALIDO-SW            PIC 9(01) VALUE 0.
012700       88 WKS-MATCH-VALIDO                     VALUE 1.
012800    02 WKS-GANADOR-NUEVO-SW           PIC 9(01) VALUE 0.
012900       88 WKS-GANADOR-ES-NUEVO                 VALUE 1.
013000    02 WKS-PERDEDOR-NUEVO-SW          PIC 9(01) VALUE 0.
013100       88 WKS-PERDEDOR-ES-NUEVO                VALUE 1.
013200    02 WKS-RAZON-CORRIDA              PIC X(20) VALUE SPACES.
013300    02 FILLER                         PIC X(08).
013400******************************************************************
013500*                    S E L L O   D E   T I E M P O               *
013600******************************************************************
013700 01 WKS-FECHA-SISTEMA                 PIC 9(08) VALUE ZEROES.
013800 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
013900    02 WKS-FS-ANO                     PIC 9(04).
014000    02 WKS-FS-MES                     PIC 9(02).
014100    02 WKS-FS-DIA                     PIC 9(02).
014200 01 WKS-HORA-SISTEMA                  PIC 9(08) VALUE ZEROES.
014300 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
014400    02 WKS-HS-HH                      PIC 9(02).
014500    02 WKS-HS-MM                      PIC 9(02).
014600    02 WKS-HS-SS                      PIC 9(02).
014700    02 WKS-HS-CC                      PIC 9(02).
014800 01 WKS-AHORA                         PIC X(26) VALUE SPACES.
014900 01 WKS-AHORA-R REDEFINES WKS-AHORA.
015000    02 WKS-AH-ANO                     PIC X(04).
015100    02 FILLER                         PIC X(01).
015200    02 WKS-AH-MES                     PIC X(02).
015300    02 FILLER                         PIC X(01).
015400    02 WKS-AH-DIA                     PIC X(02).
015500    02 FILLER                         PIC X(01).
015600    02 WKS-AH-HH                      PIC X(02).
015700    02 FILLER                         PIC X(01).
015800    02 WKS-AH-MIN                     PIC X(02).
015900    02 FILLER                         PIC X(01).
016000    02 WKS-AH-SEG                     PIC X(02).
016100    02 FILLER                         PIC X(01).
016200    02 WKS-AH-MICRO                   PIC X(06).
016300******************************************************************
016400*           DATOS DEL MATCH Y DE LOS DOS AGENTES EN JUEGO        *
016500******************************************************************
016600 01 WKS-DATOS-MATCH.
016700    02 WKS-MATCH-AGENTE1              PIC X(36) VALUE SPACES.
016800    02 WKS-MATCH-AGENTE2              PIC X(36) VALUE SPACES.
016900    02 WKS-MATCH-GANADOR              PIC X(36) VALUE SPACES.
017000    02 WKS-MATCH-PERDEDOR             PIC X(36) VALUE SPACES.
017100    02 FILLER                         PIC X(08).
017200 01 WKS-AGENTE-GANADOR.
017300    02 WKS-GAN-LLAVE                  PIC X(36) VALUE SPACES.
017400    02 WKS-GAN-ELO-ANTES              PIC S9(05) COMP VALUE 0.
017500    02 WKS-GAN-ELO-DESPUES            PIC S9(05) COMP VALUE 0.
017600    02 WKS-GAN-JUGADOS                PIC 9(06) VALUE 0.
017700    02 WKS-GAN-GANADOS                PIC 9(06) VALUE 0.
017800    02 WKS-GAN-FORFEIT                PIC 9(06) VALUE 0.
017900 01 WKS-AGENTE-PERDEDOR.
018000    02 WKS-PER-LLAVE                  PIC X(36) VALUE SPACES.
018100    02 WKS-PER-ELO-ANTES              PIC S9(05) COMP VALUE 0.
018200    02 WKS-PER-ELO-DESPUES            PIC S9(05) COMP VALUE 0.
018300    02 WKS-PER-JUGADOS                PIC 9(06) VALUE 0.
018400    02 WKS-PER-GANADOS                PIC 9(06) VALUE 0.
018500    02 WKS-PER-FORFEIT                PIC 9(06) VALUE 0.
018600******************************************************************
018700*     AREA DE TRABAJO COMUN PARA LEER-O-INICIALIZAR UN AGENTE    *
018800******************************************************************
018900 01 WKS-AGENTE-BUSCAR                 PIC X(36) VALUE SPACES.
019000 01 WKS-AGENTE-ENCONTRADO-SW          PIC 9(01) VALUE 0.
019100    88 WKS-AGENTE-ES-NUEVO                    VALUE 1.
019200******************************************************************
019300*     CALCULO DE LA CLASIFICACION ELO - FACTOR K Y PUNTAJES      *
019310*--> CLW-0327: AREAS DE CALCULO EN COMP-3 EMPACADO (NO COMP-1),   CLW-0327
019320*--> QUE ES EL USO NUMERICO DE TRABAJO DE ESTE TALLER             CLW-0327
019400******************************************************************
019500 01 WKS-ELO-K-FACTOR          PIC S9(03)V9(02) COMP-3 VALUE 32.0.
019600 01 WKS-ELO-CALCULO.
019700    02 WKS-RATING-PROPIO      PIC S9(05)       COMP-3 VALUE 0.
019800    02 WKS-RATING-RIVAL       PIC S9(05)       COMP-3 VALUE 0.
019900    02 WKS-DIFERENCIA-RIVAL   PIC S9(05)       COMP-3 VALUE 0.
020000    02 WKS-EXPONENTE          PIC S9(03)V9(06) COMP-3 VALUE 0.
020100    02 WKS-DIEZ-ELEVADO       PIC S9(09)V9(06) COMP-3 VALUE 0.
020200    02 WKS-ESPERADO           PIC S9(01)V9(06) COMP-3 VALUE 0.
020300 01 WKS-ESPERADO-GANADOR      PIC S9(01)V9(06) COMP-3 VALUE 0.
020400 01 WKS-ESPERADO-PERDEDOR     PIC S9(01)V9(06) COMP-3 VALUE 0.
020500 01 WKS-AJUSTE-GANADOR        PIC S9(03)V9(06) COMP-3 VALUE 0.
020600 01 WKS-AJUSTE-PERDEDOR       PIC S9(03)V9(06) COMP-3 VALUE 0.
020700 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9.999999 VALUE ZERO.
020800 01 WKS-MASCARA-ELO               PIC ----9 VALUE ZERO.
020900******************************************************************
021000 PROCEDURE DIVISION.
021100******************************************************************
021200*               S E C C I O N    P R I N C I P A L
021300******************************************************************
021400 0000-PRINCIPAL SECTION.
021500     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-ABRIR-ARCHIVOS-E
021600     PERFORM 1100-LEE-MATCH      THRU 1100-LEE-MATCH-E
021700     IF WKS-MATCH-VALIDO
021800        PERFORM 2000-CARGA-AGENTES   THRU 2000-CARGA-AGENTES-E
021900        PERFORM 3000-CALCULA-ELO     THRU 3000-CALCULA-ELO-E
022000        PERFORM 4000-ACTUALIZA-AGENTES
022100           THRU 4000-ACTUALIZA-AGENTES-E
022200        MOVE 'APLICADO'        TO WKS-RAZON-CORRIDA
022300     END-IF
022400     PERFORM 8000-ESTADISTICAS   THRU 8000-ESTADISTICAS-E
022500     PERFORM 9000-CIERRA-ARCHIVOS
022600        THRU 9000-CIERRA-ARCHIVOS-E
022700     STOP RUN.
022800 0000-PRINCIPAL-E. EXIT.
022900
023000******************************************************************
023100*                A P E R T U R A   D E   A R C H I V O S         *
023200******************************************************************
023300 1000-ABRIR-ARCHIVOS SECTION.
023400     ACCEPT WKS-PARM-MATCH FROM SYSIN
023500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
023600     ACCEPT WKS-HORA-SISTEMA FROM TIME
023700     MOVE WKS-FS-ANO   TO WKS-AH-ANO
023800     MOVE WKS-FS-MES   TO WKS-AH-MES
023900     MOVE WKS-FS-DIA   TO WKS-AH-DIA
024000     MOVE WKS-HS-HH    TO WKS-AH-HH
024100     MOVE WKS-HS-MM    TO WKS-AH-MIN
024200     MOVE WKS-HS-SS    TO WKS-AH-SEG
024300     MOVE WKS-HS-CC    TO WKS-AH-MICRO(1:2)
024400     MOVE '0000'       TO WKS-AH-MICRO(3:4)
024500     MOVE '-'          TO WKS-AHORA(5:1) WKS-AHORA(8:1)
024600     MOVE '-'          TO WKS-AHORA(11:1)
024700     MOVE '.'          TO WKS-AHORA(14:1) WKS-AHORA(17:1)
024800     MOVE '.'          TO WKS-AHORA(20:1)
024900     MOVE 'CLELOC01'   TO PROGRAMA
025000
025100*--> CLW-0037: EL FACTOR K SE VALIDA SIEMPRE ANTES DE CALCULAR,
025200*--> AUNQUE VENGA FIJO EN ESTA VERSION, PARA SOSTENER LA CORRIDA
025300*--> SI ALGUN DIA SE PARAMETRIZA EN CLCFG
025400     IF WKS-ELO-K-FACTOR NOT > 0
025500        DISPLAY '>>> FACTOR K DE ELO INVALIDO, ABORTA <<<'
025600                UPON CONSOLE
025700        MOVE 91 TO RETURN-CODE
025800        STOP RUN
025810     ELSE
025820        ADD 1 TO WKS-K-FACTOR-CTRL
025900     END-IF
026000
026100     OPEN INPUT  CLMATC
026200          I-O    CLAELO
026300
026400     IF FS-CLMATC NOT EQUAL 0
026500        MOVE 'OPEN'     TO    ACCION
026600        MOVE SPACES     TO    LLAVE
026700        MOVE 'CLMATC'   TO    ARCHIVO
026800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026900                              FS-CLMATC, FSE-CLMATC
027000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CLMATC<<<'
027100                UPON CONSOLE
027200        MOVE 91 TO RETURN-CODE
027300        STOP RUN
027400     END-IF
027500
027600     IF FS-CLAELO NOT EQUAL 0 AND 05
027700        MOVE 'OPEN'     TO    ACCION
027800        MOVE SPACES     TO    LLAVE
027900        MOVE 'CLAELO'   TO    ARCHIVO
028000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028100                              FS-CLAELO, FSE-CLAELO
028200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CLAELO<<<'
028300                UPON CONSOLE
028400        MOVE 91 TO RETURN-CODE
028500        STOP RUN
028600     END-IF.
028700 1000-ABRIR-ARCHIVOS-E. EXIT.
028800
028900******************************************************************
029000*        L E E   Y   V A L I D A   E L   M A T C H               *
029100******************************************************************
029200 1100-LEE-MATCH SECTION.
029300     MOVE 0 TO WKS-MATCH-VALIDO-SW
029400     MOVE WKS-PARM-MATCH TO CLMT-LLAVE
029500     READ CLMATC
029600       INVALID KEY
029700          MOVE 'NOT_APPLIED' TO WKS-RAZON-CORRIDA
029800          DISPLAY '>>> CLMATC, MATCH NO ENCONTRADO: '
029900                  WKS-PARM-MATCH UPON CONSOLE
030000       NOT INVALID KEY
030100          MOVE CLMT-AGENTE1-LLAVE  TO WKS-MATCH-AGENTE1
030200          MOVE CLMT-AGENTE2-LLAVE  TO WKS-MATCH-AGENTE2
030300          MOVE CLMT-AGENTE-GANADOR TO WKS-MATCH-GANADOR
030400          PERFORM 1200-VALIDA-MATCH THRU 1200-VALIDA-MATCH-E
030500     END-READ.
030600 1100-LEE-MATCH-E. EXIT.
030700
030800******************************************************************
030900*           V A L I D A C I O N   D E L   M A T C H              *
031000******************************************************************
031100*--> CLW-0319: LOS DOS AGENTES DEBEN VENIR LLENOS, SER DISTINTOS
031200*--> ENTRE SI, Y EL GANADOR DEBE SER UNO DE LOS DOS. DE LO
031300*--> CONTRARIO EL MATCH VIENE MAL FORMADO Y SE ABORTA LA CORRIDA
031400 1200-VALIDA-MATCH SECTION.
031500     IF WKS-MATCH-AGENTE1 = SPACES OR
031600        WKS-MATCH-AGENTE2 = SPACES OR
031700        WKS-MATCH-GANADOR = SPACES
031800        DISPLAY '>>> MATCH INCOMPLETO, FALTA AGENTE O GANADOR <<<'
031900                UPON CONSOLE
032000        MOVE 91 TO RETURN-CODE
032100        PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
032200        STOP RUN
032300     END-IF
032400     IF WKS-MATCH-AGENTE1 = WKS-MATCH-AGENTE2
032500        DISPLAY '>>> MATCH INVALIDO, AGENTE1 = AGENTE2 <<<'
032600                UPON CONSOLE
032700        MOVE 91 TO RETURN-CODE
032800        PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
032900        STOP RUN
033000     END-IF
033100     IF WKS-MATCH-GANADOR NOT = WKS-MATCH-AGENTE1 AND
033200        WKS-MATCH-GANADOR NOT = WKS-MATCH-AGENTE2
033300        DISPLAY '>>> MATCH INVALIDO, GANADOR NO PARTICIPO <<<'
033400                UPON CONSOLE
033500        MOVE 91 TO RETURN-CODE
033600        PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
033700        STOP RUN
033800     END-IF
033900     MOVE 1 TO WKS-MATCH-VALIDO-SW
034000     IF WKS-MATCH-GANADOR = WKS-MATCH-AGENTE1
034100        MOVE WKS-MATCH-AGENTE2 TO WKS-MATCH-PERDEDOR
034200     ELSE
034300        MOVE WKS-MATCH-AGENTE1 TO WKS-MATCH-PERDEDOR
034400     END-IF.
034500 1200-VALIDA-MATCH-E. EXIT.
034600
034700******************************************************************
034800*    C A R G A   O   I N I C I A L I Z A   L O S   A G E N T E S *
034900******************************************************************
035000 2000-CARGA-AGENTES SECTION.
035100     MOVE WKS-MATCH-GANADOR TO WKS-AGENTE-BUSCAR
035200     PERFORM 2050-LEE-O-INICIALIZA-AGENTE
035300        THRU 2050-LEE-O-INICIALIZA-AGENTE-E
035400     MOVE WKS-AGENTE-BUSCAR        TO WKS-GAN-LLAVE
035500     MOVE CLAE-ELO-ACTUAL          TO WKS-GAN-ELO-ANTES
035600     MOVE CLAE-PARTIDOS-JUGADOS    TO WKS-GAN-JUGADOS
035700     MOVE CLAE-PARTIDOS-GANADOS    TO WKS-GAN-GANADOS
035800     MOVE CLAE-PARTIDOS-FORFEIT    TO WKS-GAN-FORFEIT
035900     MOVE WKS-AGENTE-ENCONTRADO-SW TO WKS-GANADOR-NUEVO-SW
036000
036100     MOVE WKS-MATCH-PERDEDOR TO WKS-AGENTE-BUSCAR
036200     PERFORM 2050-LEE-O-INICIALIZA-AGENTE
036300        THRU 2050-LEE-O-INICIALIZA-AGENTE-E
036400     MOVE WKS-AGENTE-BUSCAR        TO WKS-PER-LLAVE
036500     MOVE CLAE-ELO-ACTUAL          TO WKS-PER-ELO-ANTES
036600     MOVE CLAE-PARTIDOS-JUGADOS    TO WKS-PER-JUGADOS
036700     MOVE CLAE-PARTIDOS-GANADOS    TO WKS-PER-GANADOS
036800     MOVE CLAE-PARTIDOS-FORFEIT    TO WKS-PER-FORFEIT
036900     MOVE WKS-AGENTE-ENCONTRADO-SW TO WKS-PERDEDOR-NUEVO-SW.
037000 2000-CARGA-AGENTES-E. EXIT.
037100
037200******************************************************************
037300*--> CLW-0311: SI EL AGENTE NO TIENE MAESTRO DE CLASIFICACION
037400*--> TODAVIA, ARRANCA EN 1000 PUNTOS SIN PARTIDOS JUGADOS
037500 2050-LEE-O-INICIALIZA-AGENTE SECTION.
037600     MOVE 0 TO WKS-AGENTE-ENCONTRADO-SW
037700     MOVE WKS-AGENTE-BUSCAR TO CLAE-LLAVE
037800     READ CLAELO
037900       INVALID KEY
038000          MOVE 1               TO WKS-AGENTE-ENCONTRADO-SW
038100          MOVE WKS-AGENTE-BUSCAR TO CLAE-LLAVE
038200          MOVE 1000            TO CLAE-ELO-ACTUAL
038300          MOVE 0               TO CLAE-PARTIDOS-JUGADOS
038400          MOVE 0               TO CLAE-PARTIDOS-GANADOS
038500          MOVE 0               TO CLAE-PARTIDOS-FORFEIT
038600          MOVE WKS-AHORA       TO CLAE-FECHA-ULTIMA-ACTUALIZA
038700       NOT INVALID KEY
038800          CONTINUE
038900     END-READ.
039000 2050-LEE-O-INICIALIZA-AGENTE-E. EXIT.
039100
039200******************************************************************
039300*      C A L C U L O   D E   L A   C L A S I F I C A C I O N     *
039400******************************************************************
039500*--> CLW-0021/CLW-0177: ESPERADO(A,B) = 1/(1+10**((RB-RA)/400))
039600*--> NUEVO-RATING = RATING + K * (PUNTAJE-OBTENIDO - ESPERADO),
039700*--> REDONDEADO AL ENTERO MAS CERCANO (MITAD HACIA ARRIBA)
039800 3000-CALCULA-ELO SECTION.
039900     MOVE WKS-GAN-ELO-ANTES TO WKS-RATING-PROPIO
040000     MOVE WKS-PER-ELO-ANTES TO WKS-RATING-RIVAL
040100     PERFORM 3100-CALCULA-ESPERADO THRU 3100-CALCULA-ESPERADO-E
040200     MOVE WKS-ESPERADO TO WKS-ESPERADO-GANADOR
040300
040400     MOVE WKS-PER-ELO-ANTES TO WKS-RATING-PROPIO
040500     MOVE WKS-GAN-ELO-ANTES TO WKS-RATING-RIVAL
040600     PERFORM 3100-CALCULA-ESPERADO THRU 3100-CALCULA-ESPERADO-E
040700     MOVE WKS-ESPERADO TO WKS-ESPERADO-PERDEDOR
040800
040900     COMPUTE WKS-AJUSTE-GANADOR =
041000             WKS-ELO-K-FACTOR * (1 - WKS-ESPERADO-GANADOR)
041100     COMPUTE WKS-AJUSTE-PERDEDOR =
041200             WKS-ELO-K-FACTOR * (0 - WKS-ESPERADO-PERDEDOR)
041300
041400     COMPUTE WKS-GAN-ELO-DESPUES ROUNDED =
041500             WKS-GAN-ELO-ANTES + WKS-AJUSTE-GANADOR
041600     COMPUTE WKS-PER-ELO-DESPUES ROUNDED =
041700             WKS-PER-ELO-ANTES + WKS-AJUSTE-PERDEDOR.
041800 3000-CALCULA-ELO-E. EXIT.
041900
042000******************************************************************
042100*--> SUBRUTINA COMUN: ESPERADO = 1 / (1 + 10 ** ((RIVAL-PROPIO)
042200*--> / 400)) - NO USA FUNCIONES INTRINSECAS, SOLO ARITMETICA
042300 3100-CALCULA-ESPERADO SECTION.
042400     COMPUTE WKS-DIFERENCIA-RIVAL =
042500             WKS-RATING-RIVAL - WKS-RATING-PROPIO
042600     COMPUTE WKS-EXPONENTE = WKS-DIFERENCIA-RIVAL / 400
042610*--> CLW-0334: TOPA EL EXPONENTE ANTES DE ELEVAR 10, PARA QUE
042620*--> BRECHAS DE RATING MUY GRANDES (VARIOS PARTIDOS LOPSIDED)
042630*--> NO DESBORDEN WKS-DIEZ-ELEVADO; EN +-9 EL ESPERADO YA ES
042640*--> PRACTICAMENTE 0 O 1, ASI QUE EL TOPE NO CAMBIA EL RESULTADO
042650     IF WKS-EXPONENTE > 9
042660        MOVE 9 TO WKS-EXPONENTE
042670     END-IF
042680     IF WKS-EXPONENTE < -9
042690        MOVE -9 TO WKS-EXPONENTE
042700     END-IF
042710     COMPUTE WKS-DIEZ-ELEVADO = 10 ** WKS-EXPONENTE
042800     COMPUTE WKS-ESPERADO = 1 / (1 + WKS-DIEZ-ELEVADO).
042900 3100-CALCULA-ESPERADO-E. EXIT.
043000
043100******************************************************************
043200*     A C T U A L I Z A   M A E S T R O   D E   A G E N T E S    *
043300******************************************************************
043400 4000-ACTUALIZA-AGENTES SECTION.
043500     PERFORM 4100-GRABA-GANADOR THRU 4100-GRABA-GANADOR-E
043600     PERFORM 4200-GRABA-PERDEDOR THRU 4200-GRABA-PERDEDOR-E.
043700 4000-ACTUALIZA-AGENTES-E. EXIT.
043800
043900 4100-GRABA-GANADOR SECTION.
044000     MOVE WKS-GAN-LLAVE         TO CLAE-LLAVE
044100     MOVE WKS-GAN-ELO-DESPUES   TO CLAE-ELO-ACTUAL
044200     ADD 1 TO WKS-GAN-JUGADOS
044300     ADD 1 TO WKS-GAN-GANADOS
044400     MOVE WKS-GAN-JUGADOS       TO CLAE-PARTIDOS-JUGADOS
044500     MOVE WKS-GAN-GANADOS       TO CLAE-PARTIDOS-GANADOS
044600     MOVE WKS-GAN-FORFEIT       TO CLAE-PARTIDOS-FORFEIT
044700     MOVE WKS-AHORA             TO CLAE-FECHA-ULTIMA-ACTUALIZA
044800     IF WKS-GANADOR-ES-NUEVO
044900        WRITE REG-CLAELO
045000          INVALID KEY
045100             DISPLAY 'CLAELO, ERROR AL DAR ALTA: '
045200                     CLAE-LLAVE UPON CONSOLE
045300          NOT INVALID KEY
045400             ADD 1 TO WKS-ALTAS-CLAELO
045500        END-WRITE
045600     ELSE
045700        REWRITE REG-CLAELO
045800          INVALID KEY
045900             DISPLAY 'CLAELO, ERROR AL REGRABAR: '
046000                     CLAE-LLAVE UPON CONSOLE
046100          NOT INVALID KEY
046200             ADD 1 TO WKS-REGRABADOS-CLAELO
046300        END-REWRITE
046400     END-IF.
046500 4100-GRABA-GANADOR-E. EXIT.
046600
046700 4200-GRABA-PERDEDOR SECTION.
046800     MOVE WKS-PER-LLAVE         TO CLAE-LLAVE
046900     MOVE WKS-PER-ELO-DESPUES   TO CLAE-ELO-ACTUAL
047000     ADD 1 TO WKS-PER-JUGADOS
047100     MOVE WKS-PER-JUGADOS       TO CLAE-PARTIDOS-JUGADOS
047200     MOVE WKS-PER-GANADOS       TO CLAE-PARTIDOS-GANADOS
047300     MOVE WKS-PER-FORFEIT       TO CLAE-PARTIDOS-FORFEIT
047400     MOVE WKS-AHORA             TO CLAE-FECHA-ULTIMA-ACTUALIZA
047500     IF WKS-PERDEDOR-ES-NUEVO
047600        WRITE REG-CLAELO
047700          INVALID KEY
047800             DISPLAY 'CLAELO, ERROR AL DAR ALTA: '
047900                     CLAE-LLAVE UPON CONSOLE
048000          NOT INVALID KEY
048100             ADD 1 TO WKS-ALTAS-CLAELO
048200        END-WRITE
048300     ELSE
048400        REWRITE REG-CLAELO
048500          INVALID KEY
048600             DISPLAY 'CLAELO, ERROR AL REGRABAR: '
048700                     CLAE-LLAVE UPON CONSOLE
048800          NOT INVALID KEY
048900             ADD 1 TO WKS-REGRABADOS-CLAELO
049000        END-REWRITE
049100     END-IF.
049200 4200-GRABA-PERDEDOR-E. EXIT.
049300
049400******************************************************************
049500*                      E S T A D I S T I C A S                   *
049600******************************************************************
049700 8000-ESTADISTICAS SECTION.
049800     DISPLAY '******************************************'
049900     DISPLAY 'CLELOC01 - CLASIFICACION ELO DEL MATCH: '
050000             WKS-PARM-MATCH
050100     DISPLAY 'RAZON DE LA CORRIDA:         ' WKS-RAZON-CORRIDA
050200     MOVE WKS-GAN-ELO-ANTES TO WKS-MASCARA-ELO
050300     DISPLAY 'GANADOR ELO-ANTES:           ' WKS-MASCARA-ELO
050400     MOVE WKS-GAN-ELO-DESPUES TO WKS-MASCARA-ELO
050500     DISPLAY 'GANADOR ELO-DESPUES:         ' WKS-MASCARA-ELO
050600     MOVE WKS-PER-ELO-ANTES TO WKS-MASCARA-ELO
050700     DISPLAY 'PERDEDOR ELO-ANTES:          ' WKS-MASCARA-ELO
050800     MOVE WKS-PER-ELO-DESPUES TO WKS-MASCARA-ELO
050900     DISPLAY 'PERDEDOR ELO-DESPUES:        ' WKS-MASCARA-ELO
050950     MOVE WKS-K-FACTOR-CTRL TO WKS-MASCARA
050960     DISPLAY 'VALIDACIONES DE FACTOR K:    ' WKS-MASCARA
051000     MOVE WKS-ALTAS-CLAELO TO WKS-MASCARA
051100     DISPLAY 'ALTAS NUEVAS EN CLAELO:      ' WKS-MASCARA
051200     MOVE WKS-REGRABADOS-CLAELO TO WKS-MASCARA
051300     DISPLAY 'REGRABADOS EN CLAELO:        ' WKS-MASCARA
051400     DISPLAY '******************************************'.
051500 8000-ESTADISTICAS-E. EXIT.
051600
051700******************************************************************
051800*                   C I E R R A   A R C H I V O S                *
051900******************************************************************
052000 9000-CIERRA-ARCHIVOS SECTION.
052100     CLOSE CLMATC CLAELO.
052200 9000-CIERRA-ARCHIVOS-E. EXIT.
