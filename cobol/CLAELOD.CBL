000000******************************************************************
000100* COPY MEMBER : CLAELOD                                         *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : REGISTRO MAESTRO DE CLASIFICACION ELO POR       *
000400*             : AGENTE                                          *
000500* DESCRIPCION : UN REGISTRO POR AGENTE, LLAVE CLAE-LLAVE =      *
000600*             : AGENT-ID.  SI NO EXISTE AL MOMENTO DE JUZGAR    *
000700*             : UN PARTIDO SE INICIALIZA EN 1000 PUNTOS.        *
000800******************************************************************
000900* FECHA       PROGRAMADOR        REQ        DESCRIPCION
001000* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL        CLW-0101
001100******************************************************************
001200 01  REG-CLAELO.
001300     02 CLAE-LLAVE                     PIC X(36).
001400     02 CLAE-ELO-ACTUAL                PIC S9(05).
001500     02 CLAE-PARTIDOS-JUGADOS          PIC 9(06).
001600     02 CLAE-PARTIDOS-GANADOS          PIC 9(06).
001700     02 CLAE-PARTIDOS-FORFEIT          PIC 9(06).
001800     02 CLAE-FECHA-ULTIMA-ACTUALIZA    PIC X(26).
001900     02 FILLER                        PIC X(10).
