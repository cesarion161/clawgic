000000******************************************************************
000100* COPY MEMBER : CLTOURD                                         *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : REGISTRO MAESTRO DE TORNEO                      *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE TORNEOS (CLTOUR), UN      *
000500*             : REGISTRO POR TORNEO, LLAVE CLTO-LLAVE =         *
000600*             : TOURNAMENT-ID (UUID).                           *
000700******************************************************************
000800* FECHA       PROGRAMADOR        REQ        DESCRIPCION
000900* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL        CLW-0101
001000* 14/11/2006  R.CASTELLANOS(RC) CLW-0188   AGREGA FILLER DE AMP-  CLW-0188
001100*                                          LIACION AL FINAL       CLW-0188
001200******************************************************************
001300 01  REG-CLTOUR.
001400     02 CLTO-LLAVE                    PIC X(36).
001500     02 CLTO-TOPICO                   PIC X(256).
001600     02 CLTO-ESTADO                   PIC X(32).
001700        88 CLTO-EST-PENDIENTE                  VALUE 'PENDING'.
001800        88 CLTO-EST-ABIERTO                    VALUE 'OPEN'.
001900        88 CLTO-EST-EN-CURSO                  VALUE 'IN_PROGRESS'.
002000        88 CLTO-EST-COMPLETADO                 VALUE 'COMPLETED'.
002100        88 CLTO-EST-CANCELADO                  VALUE 'CANCELLED'.
002200     02 CLTO-CUPO-BRACKET              PIC 9(04).
002300     02 CLTO-MAX-INSCRITOS             PIC 9(04).
002400     02 CLTO-CUOTA-BASE-USDC           PIC S9(12)V9(06).
002500     02 CLTO-AGENTE-GANADOR            PIC X(36).
002600     02 CLTO-PARTIDOS-COMPLETOS        PIC 9(04).
002700     02 CLTO-PARTIDOS-FORFEIT          PIC 9(04).
002800     02 CLTO-FECHA-INICIO-PROG         PIC X(26).
002900     02 CLTO-FECHA-CIERRE-INSCRIP      PIC X(26).
003000     02 CLTO-FECHA-INICIO-REAL         PIC X(26).
003100     02 CLTO-FECHA-COMPLETADO          PIC X(26).
003200     02 CLTO-FECHA-CREACION            PIC X(26).
003300     02 CLTO-FECHA-ACTUALIZACION       PIC X(26).
003400     02 FILLER                        PIC X(10).
