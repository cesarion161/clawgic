000000******************************************************************
000100* COPY MEMBER : CLRONDD                                         *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : REGISTRO DE RONDA DE CURACION (ENTRADA AL       *
000400*             : PROCESO DE OFERTA DE CURADORES)                 *
000500* DESCRIPCION : UN REGISTRO POR RONDA, LLAVE CLRN-LLAVE =        *
000600*             : ROUND-ID.  ES EL INSUMO DEL CALCULO DE           *
000700*             : INSTANTANEA DE OFERTA (CURATOR SUPPLY SNAPSHOT). *
000800******************************************************************
000900* FECHA       PROGRAMADOR        REQ        DESCRIPCION
001000* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL        CLW-0101
001100******************************************************************
001200 01  REG-CLROND.
001300     02 CLRN-LLAVE                      PIC 9(09).
001400     02 CLRN-MERCADO-LLAVE              PIC 9(09).
001500     02 CLRN-PARES                      PIC 9(06).
001600     02 FILLER                         PIC X(16).
