000000******************************************************************
000100* PROGRAMADOR : J. MOLINA (JM)                                   *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : CLSETL01                                         *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : CORRIDA DE LIQUIDACION DE UN TORNEO COMPLETADO.  *
000600*             : REPARTE EL POOL DE APUESTAS (STAKING LEDGER)     *
000700*             : ENTRE CUOTA DE JUEZ, RETENCION DEL SISTEMA Y     *
000800*             : PREMIO DEL GANADOR, Y ACTUALIZA EL ESTADO DE LAS *
000900*             : INSCRIPCIONES FORFEITEADAS.                      *
001000* ARCHIVOS    : CLTOUR=C,CLENTR=A,CLLEDG=A,CLMATC=C,CLCFG=C      *
001100* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 241190                                           *
001400* NOMBRE      : LIQUIDACION DE TORNEO (SETTLEMENT ACCOUNTING)    *
001500******************************************************************
001600 ID DIVISION.
001700 PROGRAM-ID. CLSETL01.
001800 AUTHOR. J. MOLINA.
001900 INSTALLATION. CLAWGIC - DEPTO DE SISTEMAS.
002000 DATE-WRITTEN. 09/08/1994.
002100 DATE-COMPILED.
002200 SECURITY.  USO INTERNO UNICAMENTE - PROHIBIDA SU DIVULGACION.
002300******************************************************************
002400*                       H I S T O R I A L                        *
002500******************************************************************
002600* FECHA       PROGRAMADOR        REQ        DESCRIPCION
002700* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL DEL    CLW-0101
002800*                                          MOTOR DE LIQUIDACION   CLW-0101
002900*                                          DE CIERRE DE COBERTURA CLW-0101
003000* 22/02/1995  J.MOLINA  (JM)    CLW-0109   AGREGA REPARTO PRO-    CLW-0109
003100*                                          RRATA CON ABSORCION    CLW-0109
003200*                                          DE REMANENTE EN LA     CLW-0109
003300*                                          ULTIMA FILA            CLW-0109
003400* 17/10/1998  R.CASTELLANOS(RC) CLW-0155   AMPLIACION Y2K - FECHA CLW-0155
003500*                                          DE SISTEMA PASA A 4    CLW-0155
003600*                                          DIGITOS DE ANIO EN     CLW-0155
003700*                                          TODOS LOS SELLOS       CLW-0155
003800* 04/04/2000  R.CASTELLANOS(RC) CLW-0161   CORRIGE CALCULO DE     CLW-0161
003900*                                          RETENCION DEL SISTEMA  CLW-0161
004000*                                          CUANDO LA TASA VIENE   CLW-0161
004100*                                          NULA EN CLCFG          CLW-0161
004200* 19/09/2001  R.CASTELLANOS(RC) CLW-0142   AGREGA NOTA DE AUDI-   CLW-0142
004300*                                          TORIA DE LIQUIDACION   CLW-0142
004400* 14/11/2006  R.CASTELLANOS(RC) CLW-0188   AMPLIA TABLA DE        CLW-0188
004500*                                          LIQUIDACION A 500      CLW-0188
004600*                                          FILAS POR CORRIDA      CLW-0188
004700* 05/06/2013  L.PINEDA  (LP)    CLW-0234   AGREGA VALIDACION DE   CLW-0234
004800*                                          ESTADO PARCIAL DE      CLW-0234
004900*                                          LIQUIDACION (ABORTA    CLW-0234
005000*                                          SI QUEDA A MEDIAS)     CLW-0234
005100* 14/01/2025  J.MOLINA  (JM)    CLW-0310   REPOTENCIA EL MODULO   CLW-0310
005200*                                          PARA EL CIERRE DE      CLW-0310
005300*                                          TORNEOS DE DEBATE DE   CLW-0310
005400*                                          AGENTES IA CON APUES-  CLW-0310
005500*                                          TA EN USDC (LIQUIDA-   CLW-0310
005600*                                          CION, CUOTA DE JUEZ    CLW-0310
005700*                                          Y RETENCION DEL SIS-   CLW-0310
005800*                                          TEMA POR TORNEO)       CLW-0310
005900* 03/02/2025  R.CASTELLANOS(RC) CLW-0318   AGREGA DETECCION DE    CLW-0318
006000*                                          AGENTES FORFEITEADOS   CLW-0318
006100*                                          A PARTIR DE LOS        CLW-0318
006200*                                          FORFEIT (CLMATC)       CLW-0318
006210* 21/02/2025  L.PINEDA  (LP)    CLW-0325   LA CUOTA DE JUEZ       CLW-0325
006220*                                          CONFIGURADA NEGATIVA   CLW-0325
006230*                                          EN CLCFG YA NO SE      CLW-0325
006240*                                          TOPA A CERO, ABORTA    CLW-0325
006250*                                          LA CORRIDA             CLW-0325
006260* 24/02/2025  L.PINEDA  (LP)    CLW-0328   LOS SUBINDICES DE LA   CLW-0328
006270*                                          TABLA DE LIBRO PASAN   CLW-0328
006280*                                          A 77 SUELTO            CLW-0328
006281* 25/02/2025  L.PINEDA  (LP)    CLW-0331   WKS-TAB-LEDGER SE      CLW-0331
006282*                                          ORDENA POR FECHA DE    CLW-0331
006283*                                          CREACION ANTES DEL     CLW-0331
006284*                                          REPARTO, LA ULTIMA     CLW-0331
006285*                                          FILA DEL ORDEN ABSOR-  CLW-0331
006286*                                          BE EL REMANENTE        CLW-0331
006287* 25/02/2025  L.PINEDA  (LP)    CLW-0332   WKS-TAB-MATCH SE       CLW-0332
006288*                                          ORDENA POR RONDA,      CLW-0332
006289*                                          POSICION Y FECHA DE    CLW-0332
006290*                                          CREACION DE BRACKET    CLW-0332
006291*                                          ANTES DE DERIVAR LOS   CLW-0332
006292*                                          FORFEIT                CLW-0332
006293* 26/02/2025  L.PINEDA  (LP)    CLW-0333   2040-MARCA-ESTADO-     CLW-0333
006294*                                          FILA SE ADELANTA AN-   CLW-0333
006295*                                          TES DEL REPARTO DEL    CLW-0333
006296*                                          POOL DE PREMIO; NO     CLW-0333
006297*                                          QUEDABA NINGUNA FILA   CLW-0333
006298*                                          MARCADA GANADORA Y EL  CLW-0333
006299*                                          PREMIO SALIA EN CERO   CLW-0333
006300******************************************************************
006400 ENVIRONMENT DIVISION.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CLTOUR ASSIGN TO CLTOUR
007300            ORGANIZATION  IS INDEXED
007400            ACCESS        IS RANDOM
007500            RECORD KEY    IS CLTO-LLAVE
007600            FILE STATUS   IS FS-CLTOUR
007700                             FSE-CLTOUR.
007800
007900     SELECT CLENTR ASSIGN TO CLENTR
008000            ORGANIZATION  IS INDEXED
008100            ACCESS        IS DYNAMIC
008200            RECORD KEY    IS CLEN-LLAVE
008300            ALTERNATE RECORD KEY IS CLEN-TOUR-LLAVE
008400                                  WITH DUPLICATES
008500            FILE STATUS   IS FS-CLENTR
008600                             FSE-CLENTR.
008700
008800     SELECT CLLEDG ASSIGN TO CLLEDG
008900            ORGANIZATION  IS INDEXED
009000            ACCESS        IS DYNAMIC
009100            RECORD KEY    IS CLLG-LLAVE
009200            ALTERNATE RECORD KEY IS CLLG-TOUR-LLAVE
009300                                  WITH DUPLICATES
009400            FILE STATUS   IS FS-CLLEDG
009500                             FSE-CLLEDG.
009600
009700     SELECT CLMATC ASSIGN TO CLMATC
009800            ORGANIZATION  IS INDEXED
009900            ACCESS        IS DYNAMIC
010000            RECORD KEY    IS CLMT-LLAVE
010100            ALTERNATE RECORD KEY IS CLMT-TOUR-LLAVE
010200                                  WITH DUPLICATES
010300            FILE STATUS   IS FS-CLMATC
010400                             FSE-CLMATC.
010500
010600     SELECT CLCFG ASSIGN TO CLCFG
010700            ORGANIZATION  IS SEQUENTIAL
010800            ACCESS        IS SEQUENTIAL
010900            FILE STATUS   IS FS-CLCFG
011000                             FSE-CLCFG.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400******************************************************************
011500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011600******************************************************************
011700*   MAESTRO DE TORNEO
011800*   MAESTRO DE INSCRIPCIONES
011900*   LIBRO DE APUESTAS (STAKING LEDGER)
012000*   MAESTRO DE ENFRENTAMIENTOS DE BRACKET
012100*   PARAMETROS DE LIQUIDACION
012200 FD CLTOUR.
012300     COPY CLTOURD.
012400 FD CLENTR.
012500     COPY CLENTRD.
012600 FD CLLEDG.
012700     COPY CLLEDGD.
012800 FD CLMATC.
012900     COPY CLMATCD.
013000 FD CLCFG.
013100     COPY CLCFGD.
013200 WORKING-STORAGE SECTION.
013300******************************************************************
013400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013500******************************************************************
013600 01 WKS-FS-STATUS.
013700    02 WKS-STATUS.
013800       04 FS-CLTOUR              PIC 9(02) VALUE ZEROES.
013900       04 FSE-CLTOUR.
014000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014300       04 FS-CLENTR              PIC 9(02) VALUE ZEROES.
014400       04 FSE-CLENTR.
014500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014800       04 FS-CLLEDG              PIC 9(02) VALUE ZEROES.
014900       04 FSE-CLLEDG.
015000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015300       04 FS-CLMATC              PIC 9(02) VALUE ZEROES.
015400       04 FSE-CLMATC.
015500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015800       04 FS-CLCFG               PIC 9(02) VALUE ZEROES.
015900       04 FSE-CLCFG.
016000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016300*      VARIABLES RUTINA DE FSE
016400       04 PROGRAMA               PIC X(08) VALUE SPACES.
016500       04 ARCHIVO                PIC X(08) VALUE SPACES.
016600       04 ACCION                 PIC X(10) VALUE SPACES.
016700       04 LLAVE                  PIC X(36) VALUE SPACES.
016800******************************************************************
016900*          PARAMETROS DE ENTRADA Y CONTADORES COMP               *
017000******************************************************************
017100 01 WKS-PARAMETRO-ENTRADA.
017200    02 WKS-PARM-TORNEO                PIC X(36) VALUE SPACES.
017300    02 FILLER                         PIC X(04).
017310*--> CLW-0328: SUBINDICES DE TABLA EN 77, AL ESTILO DE LOS     CLW-0328
017320*--> CAMPOS DE CONTROL SUELTOS DE ESTE TALLER                    CLW-0328
017330 77 WKS-I                       COMP PIC 9(04) VALUE ZERO.
017340 77 WKS-J                       COMP PIC 9(04) VALUE ZERO.
017341*--> CLW-0332: SUBINDICE DE FILA DE MATCH EN PROCESO, APARTE DE  CLW-0332
017342*--> WKS-I/WKS-J PORQUE 1330-AGREGA-FORFEIT-AGENTE REUTILIZA     CLW-0332
017343*--> WKS-I POR DEBAJO DEL CICLO DE DERIVACION DE FORFEIT         CLW-0332
017344 77 WKS-K                       COMP PIC 9(04) VALUE ZERO.
017400 01 WKS-CONTADORES                    COMP.
017700    02 WKS-CTD-LEDGER                 PIC 9(04) VALUE ZERO.
017800    02 WKS-CTD-MATCH                  PIC 9(04) VALUE ZERO.
017900    02 WKS-CTD-LIQUIDADO              PIC 9(04) VALUE ZERO.
018000    02 WKS-CTD-FORFEIT-AGTE           PIC 9(04) VALUE ZERO.
018100    02 WKS-CTD-PARTICIPA              PIC 9(04) VALUE ZERO.
018200    02 WKS-ULTIMO-PARTICIPA           PIC 9(04) VALUE ZERO.
018300    02 ESCRITOS-CLLEDG                PIC 9(06) VALUE ZERO.
018400    02 ESCRITOS-CLENTR                PIC 9(06) VALUE ZERO.
018500 01 WKS-SWITCHES.
018600    02 WKS-APLICA-SW                  PIC 9(01) VALUE 0.
018700       88 WKS-APLICA                           VALUE 1.
018800    02 WKS-MODO-REPARTO               PIC 9(01) VALUE 0.
018900       88 WKS-MODO-POR-MONTO                   VALUE 1.
019000       88 WKS-MODO-PAREJO                      VALUE 2.
019100    02 WKS-FILTRO-SOLO-GANADOR        PIC 9(01) VALUE 0.
019200       88 WKS-SOLO-GANADOR                     VALUE 1.
019300    02 WKS-RAZON-CORRIDA              PIC X(20) VALUE SPACES.
019400    02 FILLER                         PIC X(08).
019500******************************************************************
019600*                    S E L L O   D E   T I E M P O               *
019700******************************************************************
019800 01 WKS-FECHA-SISTEMA                 PIC 9(08) VALUE ZEROES.
019900 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
020000    02 WKS-FS-ANO                     PIC 9(04).
020100    02 WKS-FS-MES                     PIC 9(02).
020200    02 WKS-FS-DIA                     PIC 9(02).
020300 01 WKS-HORA-SISTEMA                  PIC 9(08) VALUE ZEROES.
020400 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
020500    02 WKS-HS-HH                      PIC 9(02).
020600    02 WKS-HS-MM                      PIC 9(02).
020700    02 WKS-HS-SS                      PIC 9(02).
020800    02 WKS-HS-CC                      PIC 9(02).
020900 01 WKS-AHORA                         PIC X(26) VALUE SPACES.
021000 01 WKS-AHORA-R REDEFINES WKS-AHORA.
021100    02 WKS-AH-ANO                     PIC X(04).
021200    02 FILLER                         PIC X(01).
021300    02 WKS-AH-MES                     PIC X(02).
021400    02 FILLER                         PIC X(01).
021500    02 WKS-AH-DIA                     PIC X(02).
021600    02 FILLER                         PIC X(01).
021700    02 WKS-AH-HH                      PIC X(02).
021800    02 FILLER                         PIC X(01).
021900    02 WKS-AH-MIN                     PIC X(02).
022000    02 FILLER                         PIC X(01).
022100    02 WKS-AH-SEG                     PIC X(02).
022200    02 FILLER                         PIC X(01).
022300    02 WKS-AH-MICRO                   PIC X(06).
022400******************************************************************
022500*          TOTALES Y PARAMETROS DE LA CORRIDA DE LIQUIDACION     *
022600******************************************************************
022700 01 WKS-TOTALES-CORRIDA.
022800    02 WKS-TOTAL-POOL                 PIC S9(12)V9(06) VALUE 0.
022900    02 WKS-CUOTA-JUEZ-SOLICIT         PIC S9(12)V9(06) VALUE 0.
023000    02 WKS-CUOTA-JUEZ-TOTAL           PIC S9(12)V9(06) VALUE 0.
023100    02 WKS-POOL-ANTES-RETENC          PIC S9(12)V9(06) VALUE 0.
023200    02 WKS-TASA-RETENCION-NORM        PIC S9(01)V9(06) VALUE 0.
023300    02 WKS-RETENCION-TOTAL            PIC S9(12)V9(06) VALUE 0.
023400    02 WKS-POOL-PREMIO                PIC S9(12)V9(06) VALUE 0.
023500    02 WKS-PESO-TOTAL                 PIC S9(14)V9(06) VALUE 0.
023600    02 WKS-RESTANTE                   PIC S9(12)V9(06) VALUE 0.
023700    02 WKS-CUOTA-FILA                 PIC S9(12)V9(06) VALUE 0.
023800    02 WKS-MATCHES-COMPLETOS          PIC 9(04)        VALUE 0.
023900    02 WKS-MONTO-A-REPARTIR           PIC S9(12)V9(06) VALUE 0.
024000    02 FILLER                         PIC X(10).
024100 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9.999999 VALUE ZERO.
024200 01 WKS-AGENTE-FORFEIT-TMP             PIC X(36) VALUE SPACES.
024300 01 WKS-ENCONTRO-FORFEIT-SW            PIC 9(01) VALUE 0.
024400******************************************************************
024500*  TABLA ESCRATCH PARALELA A WKS-TAB-LEDGER PARA EL REPARTO      *
024600******************************************************************
024700 01 WKS-TAB-REPARTO.
024800    02 WKS-LINEA-REPARTO OCCURS 500 TIMES.
024900       04 WKS-PARTICIPA-SW           PIC 9(01).
025000       04 WKS-TAB-ASIG               PIC S9(12)V9(06).
025100******************************************************************
025200*       TABLA DE TRABAJO DE LAS FILAS DEL LIBRO DE APUESTAS      *
025300******************************************************************
025400 01 WKS-TAB-LEDGER.
025500    02 WKS-LINEA-LEDGER OCCURS 500 TIMES INDEXED BY WKS-IX-LED.
025600       04 TL-STAKE-LLAVE             PIC X(36).
025700       04 TL-ENTRADA-LLAVE           PIC X(36).
025800       04 TL-AGENTE-LLAVE            PIC X(36).
025900       04 TL-MONTO-APOSTADO          PIC S9(12)V9(06).
026000       04 TL-PESO                    PIC S9(14)V9(06).
026100       04 TL-CUOTA-JUEZ-ASIG         PIC S9(12)V9(06).
026200       04 TL-RETENCION-ASIG          PIC S9(12)V9(06).
026300       04 TL-PREMIO-ASIG             PIC S9(12)V9(06).
026400       04 TL-ESTADO                  PIC X(12).
026500       04 TL-GANADOR-SW              PIC 9(01).
026600       04 TL-FORFEIT-SW              PIC 9(01).
026700       04 TL-FECHA-BLOQUEO           PIC X(26).
026800       04 TL-FECHA-FORFEIT           PIC X(26).
026810*--> CLW-0331: FECHA DE CREACION DE LA FILA, PARA PODER ORDENAR  CLW-0331
026820*--> LA TABLA ANTES DEL REPARTO DE REMANENTE                    CLW-0331
026830       04 TL-FECHA-CREACION          PIC X(26).
026840*--> CLW-0331: RENGLON DE INTERCAMBIO PARA LA ORDENACION POR     CLW-0331
026850*--> BURBUJA DE WKS-TAB-LEDGER (VER 1220-ORDENA-LEDGER-FECHA)    CLW-0331
026860 01 WKS-LINEA-LEDGER-TMP.
026870    02 TLT-STAKE-LLAVE              PIC X(36).
026880    02 TLT-ENTRADA-LLAVE            PIC X(36).
026890    02 TLT-AGENTE-LLAVE             PIC X(36).
026900    02 TLT-MONTO-APOSTADO           PIC S9(12)V9(06).
026910    02 TLT-PESO                     PIC S9(14)V9(06).
026920    02 TLT-CUOTA-JUEZ-ASIG          PIC S9(12)V9(06).
026930    02 TLT-RETENCION-ASIG           PIC S9(12)V9(06).
026940    02 TLT-PREMIO-ASIG              PIC S9(12)V9(06).
026950    02 TLT-ESTADO                   PIC X(12).
026960    02 TLT-GANADOR-SW               PIC 9(01).
026970    02 TLT-FORFEIT-SW               PIC 9(01).
026980    02 TLT-FECHA-BLOQUEO            PIC X(26).
026990    02 TLT-FECHA-FORFEIT            PIC X(26).
026995    02 TLT-FECHA-CREACION           PIC X(26).
026996******************************************************************
027000*     TABLA DE TRABAJO DE AGENTES FORFEITEADOS POR EL TORNEO     *
027100******************************************************************
027200 01 WKS-TAB-FORFEIT.
027300    02 WKS-LINEA-FORFEIT OCCURS 200 TIMES INDEXED BY WKS-IX-FOR.
027400       04 TF-AGENTE-LLAVE            PIC X(36).
027500    02 FILLER                        PIC X(04).
027510******************************************************************
027520*   TABLA DE TRABAJO DE LOS ENFRENTAMIENTOS (MATCH) DE BRACKET,  *
027530*   CARGADA Y ORDENADA POR RONDA/POSICION/FECHA DE CREACION      *
027540*   ANTES DE DERIVAR LOS FORFEIT (CLW-0332)                      *
027550******************************************************************
027560 01 WKS-TAB-MATCH.
027570    02 WKS-LINEA-MATCH OCCURS 500 TIMES INDEXED BY WKS-IX-MAT.
027580       04 TM-MATCH-LLAVE             PIC X(36).
027590       04 TM-AGENTE1-LLAVE           PIC X(36).
027600       04 TM-AGENTE2-LLAVE           PIC X(36).
027610       04 TM-AGENTE-GANADOR          PIC X(36).
027620       04 TM-FORFEIT-SW              PIC 9(01).
027630       04 TM-RONDA-BRACKET           PIC 9(04).
027640       04 TM-POSICION-BRACKET        PIC 9(04).
027650       04 TM-FECHA-CREACION          PIC X(26).
027660 01 WKS-LINEA-MATCH-TMP.
027670    02 TMT-MATCH-LLAVE              PIC X(36).
027680    02 TMT-AGENTE1-LLAVE            PIC X(36).
027690    02 TMT-AGENTE2-LLAVE            PIC X(36).
027700    02 TMT-AGENTE-GANADOR           PIC X(36).
027710    02 TMT-FORFEIT-SW               PIC 9(01).
027720    02 TMT-RONDA-BRACKET            PIC 9(04).
027730    02 TMT-POSICION-BRACKET         PIC 9(04).
027740    02 TMT-FECHA-CREACION           PIC X(26).
027750******************************************************************
027760 PROCEDURE DIVISION.
027800******************************************************************
027900*               S E C C I O N    P R I N C I P A L
028000******************************************************************
028100 0000-PRINCIPAL SECTION.
028200     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-ABRIR-ARCHIVOS-E
028300     PERFORM 1100-LEE-TORNEO     THRU 1100-LEE-TORNEO-E
028400     IF WKS-APLICA
028500        PERFORM 1200-CARGA-LEDGER-TOUR
028600           THRU 1200-CARGA-LEDGER-TOUR-E
028700        IF WKS-APLICA
028800           PERFORM 1300-CARGA-MATCHES-TOUR
028900              THRU 1300-CARGA-MATCHES-TOUR-E
029000           PERFORM 2000-CALCULA-LIQUIDACION
029100              THRU 2000-CALCULA-LIQUIDACION-E
029200           PERFORM 3000-APLICA-LIQUIDACION
029300              THRU 3000-APLICA-LIQUIDACION-E
029400           MOVE 'APLICADO'    TO WKS-RAZON-CORRIDA
029500        END-IF
029600     END-IF
029700     PERFORM 8000-ESTADISTICAS  THRU 8000-ESTADISTICAS-E
029800     PERFORM 9000-CIERRA-ARCHIVOS
029900        THRU 9000-CIERRA-ARCHIVOS-E
030000     STOP RUN.
030100 0000-PRINCIPAL-E. EXIT.
030200
030300******************************************************************
030400*                A P E R T U R A   D E   A R C H I V O S         *
030500******************************************************************
030600 1000-ABRIR-ARCHIVOS SECTION.
030700     ACCEPT WKS-PARM-TORNEO FROM SYSIN
030800     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
030900     ACCEPT WKS-HORA-SISTEMA FROM TIME
031000     MOVE WKS-FS-ANO   TO WKS-AH-ANO
031100     MOVE WKS-FS-MES   TO WKS-AH-MES
031200     MOVE WKS-FS-DIA   TO WKS-AH-DIA
031300     MOVE WKS-HS-HH    TO WKS-AH-HH
031400     MOVE WKS-HS-MM    TO WKS-AH-MIN
031500     MOVE WKS-HS-SS    TO WKS-AH-SEG
031600     MOVE WKS-HS-CC    TO WKS-AH-MICRO(1:2)
031700     MOVE '0000'       TO WKS-AH-MICRO(3:4)
031800     MOVE '-'          TO WKS-AHORA(5:1) WKS-AHORA(8:1)
031900     MOVE '-'          TO WKS-AHORA(11:1)
032000     MOVE '.'          TO WKS-AHORA(14:1) WKS-AHORA(17:1)
032100     MOVE '.'          TO WKS-AHORA(20:1)
032200     MOVE 'CLSETL01'   TO PROGRAMA
032300
032400     OPEN INPUT  CLTOUR CLMATC CLCFG
032500          I-O    CLENTR CLLEDG
032600
032700     IF FS-CLTOUR NOT EQUAL 0
032800        MOVE 'OPEN'     TO    ACCION
032900        MOVE SPACES     TO    LLAVE
033000        MOVE 'CLTOUR'   TO    ARCHIVO
033100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033200                              FS-CLTOUR, FSE-CLTOUR
033300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CLTOUR<<<"
033400                UPON CONSOLE
033500        MOVE 91 TO RETURN-CODE
033600        STOP RUN
033700     END-IF
033800
033900     IF FS-CLENTR NOT EQUAL 0 AND 05
034000        MOVE 'OPEN'     TO    ACCION
034100        MOVE SPACES     TO    LLAVE
034200        MOVE 'CLENTR'   TO    ARCHIVO
034300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034400                              FS-CLENTR, FSE-CLENTR
034500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CLENTR<<<"
034600                UPON CONSOLE
034700        MOVE 91 TO RETURN-CODE
034800        STOP RUN
034900     END-IF
035000
035100     IF FS-CLLEDG NOT EQUAL 0 AND 05
035200        MOVE 'OPEN'     TO    ACCION
035300        MOVE SPACES     TO    LLAVE
035400        MOVE 'CLLEDG'   TO    ARCHIVO
035500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035600                              FS-CLLEDG, FSE-CLLEDG
035700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CLLEDG<<<"
035800                UPON CONSOLE
035900        MOVE 91 TO RETURN-CODE
036000        STOP RUN
036100     END-IF
036200
036300     IF FS-CLMATC NOT EQUAL 0 AND 05
036400        MOVE 'OPEN'     TO    ACCION
036500        MOVE SPACES     TO    LLAVE
036600        MOVE 'CLMATC'   TO    ARCHIVO
036700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036800                              FS-CLMATC, FSE-CLMATC
036900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CLMATC<<<"
037000                UPON CONSOLE
037100        MOVE 91 TO RETURN-CODE
037200        STOP RUN
037300     END-IF
037400
037500*--> CLW-0161: SI EL ARCHIVO DE PARAMETROS VIENE VACIO SE TOMAN
037600*--> LOS DEFAULTS DEL NEGOCIO (CUOTA 0.25, RETENCION 0.00)
037700     MOVE 0.250000 TO CLCF-CUOTA-JUEZ-USDC-X-PARTIDO
037800     MOVE 0        TO CLCF-TASA-RETENCION-SISTEMA
037900     IF FS-CLCFG = 0
038000        READ CLCFG
038100          AT END
038200             CONTINUE
038300        END-READ
038400     END-IF.
038500 1000-ABRIR-ARCHIVOS-E. EXIT.
038600
038700******************************************************************
038800*                   L E E   T O R N E O                          *
038900******************************************************************
039000 1100-LEE-TORNEO SECTION.
039100     MOVE WKS-PARM-TORNEO TO CLTO-LLAVE
039200     READ CLTOUR
039300       INVALID KEY
039400          MOVE 'NOT_APPLIED' TO WKS-RAZON-CORRIDA
039500       NOT INVALID KEY
039600          IF NOT CLTO-EST-COMPLETADO
039700             MOVE 'NOT_APPLIED' TO WKS-RAZON-CORRIDA
039800          ELSE
039900             MOVE 1 TO WKS-APLICA-SW
040000          END-IF
040100     END-READ.
040200 1100-LEE-TORNEO-E. EXIT.
040300
040400******************************************************************
040500*         C A R G A   D E L   L I B R O   D E   A P U E S T A   *
040600******************************************************************
040700 1200-CARGA-LEDGER-TOUR SECTION.
040800     MOVE 0 TO WKS-APLICA-SW WKS-CTD-LEDGER WKS-CTD-LIQUIDADO
040900     MOVE CLTO-LLAVE TO CLLG-TOUR-LLAVE
041000     START CLLEDG KEY IS EQUAL CLLG-TOUR-LLAVE
041100       INVALID KEY
041200          MOVE 10 TO FS-CLLEDG
041300     END-START
041400     PERFORM 1210-LEE-FILA-LEDGER
041500        THRU 1210-LEE-FILA-LEDGER-E
041600        UNTIL FS-CLLEDG = 10
041610*--> CLW-0331: ORDENA LA TABLA POR FECHA DE CREACION ANTES DE
041620*--> CALCULAR Y REPARTIR, PARA QUE LA ULTIMA FILA DEL ORDEN
041630*--> DEL LIBRO (NO DEL LLAVE ALTERNO) ABSORBA EL REMANENTE
041640     PERFORM 1220-ORDENA-LEDGER-FECHA
041650        THRU 1220-ORDENA-LEDGER-FECHA-E
041700
041800     IF WKS-CTD-LEDGER = 0
041900        MOVE 'NO_LEDGER_ROWS' TO WKS-RAZON-CORRIDA
042000     ELSE
042100        IF WKS-CTD-LIQUIDADO = WKS-CTD-LEDGER
042200           MOVE 'ALREADY_SETTLED' TO WKS-RAZON-CORRIDA
042300        ELSE
042400           IF WKS-CTD-LIQUIDADO > 0
042500              DISPLAY '*** ERROR FATAL: LIQUIDACION PARCIAL ***'
042600                      UPON CONSOLE
042700              MOVE 91 TO RETURN-CODE
042800              PERFORM 9000-CIERRA-ARCHIVOS
042900              STOP RUN
043000           ELSE
043100              IF CLTO-AGENTE-GANADOR = SPACES
043200                 DISPLAY '*** ERROR FATAL: TORNEO SIN GANADOR '
043300                         '***' UPON CONSOLE
043400                 MOVE 91 TO RETURN-CODE
043500                 PERFORM 9000-CIERRA-ARCHIVOS
043600                 STOP RUN
043700              ELSE
043800                 MOVE 1 TO WKS-APLICA-SW
043900              END-IF
044000           END-IF
044100        END-IF
044200     END-IF.
044300 1200-CARGA-LEDGER-TOUR-E. EXIT.
044400
044500*--> CUERPO DEL CICLO DE LECTURA SECUENCIAL DE CLLEDG X TORNEO
044600 1210-LEE-FILA-LEDGER SECTION.
044700     READ CLLEDG NEXT RECORD
044800       AT END
044900          MOVE 10 TO FS-CLLEDG
045000       NOT AT END
045100          IF CLLG-TOUR-LLAVE NOT = CLTO-LLAVE
045200             MOVE 10 TO FS-CLLEDG
045300          ELSE
045400             ADD 1 TO WKS-CTD-LEDGER
045500             SET WKS-IX-LED TO WKS-CTD-LEDGER
045600             MOVE CLLG-LLAVE
045700                  TO TL-STAKE-LLAVE (WKS-IX-LED)
045800             MOVE CLLG-ENTRADA-LLAVE
045900                  TO TL-ENTRADA-LLAVE (WKS-IX-LED)
046000             MOVE CLLG-AGENTE-LLAVE
046100                  TO TL-AGENTE-LLAVE (WKS-IX-LED)
046200             MOVE CLLG-MONTO-APOSTADO
046300                  TO TL-MONTO-APOSTADO (WKS-IX-LED)
046400             IF TL-MONTO-APOSTADO (WKS-IX-LED) < 0
046500                MOVE 0 TO TL-MONTO-APOSTADO (WKS-IX-LED)
046600             END-IF
046700             MOVE 0 TO TL-CUOTA-JUEZ-ASIG (WKS-IX-LED)
046800                       TL-RETENCION-ASIG (WKS-IX-LED)
046900                       TL-PREMIO-ASIG (WKS-IX-LED)
047000                       TL-GANADOR-SW (WKS-IX-LED)
047100                       TL-FORFEIT-SW (WKS-IX-LED)
047200             MOVE CLLG-FECHA-BLOQUEO
047300                  TO TL-FECHA-BLOQUEO (WKS-IX-LED)
047400             MOVE CLLG-FECHA-FORFEIT
047500                  TO TL-FECHA-FORFEIT (WKS-IX-LED)
047510             MOVE CLLG-FECHA-CREACION
047520                  TO TL-FECHA-CREACION (WKS-IX-LED)
047600             IF CLLG-FECHA-LIQUIDADO NOT = SPACES
047700                ADD 1 TO WKS-CTD-LIQUIDADO
047800             END-IF
047900          END-IF
048000     END-READ.
048100 1210-LEE-FILA-LEDGER-E. EXIT.
048110
048120*--> CLW-0331: ORDENA WKS-TAB-LEDGER POR TL-FECHA-CREACION
048130*--> ASCENDENTE (BURBUJA SIMPLE, AL ESTILO DE LOS CICLOS DE
048140*--> TABLA DE ESTE PROGRAMA) PARA QUE EL REPARTO DE REMANENTE
048150*--> EN 2100-REPARTE-PRORRATA ABSORBA SIEMPRE EN LA ULTIMA FILA
048160*--> SEGUN EL ORDEN DEL LIBRO, NO EL ORDEN FISICO DEL LLAVE
048170*--> ALTERNO DE TORNEO
048180 1220-ORDENA-LEDGER-FECHA SECTION.
048190     IF WKS-CTD-LEDGER > 1
048200        PERFORM 1225-PASADA-LEDGER-FECHA
048210           THRU 1225-PASADA-LEDGER-FECHA-E
048220           VARYING WKS-I FROM 1 BY 1
048230           UNTIL WKS-I > WKS-CTD-LEDGER - 1
048240     END-IF.
048250 1220-ORDENA-LEDGER-FECHA-E. EXIT.
048260
048270*--> CUERPO: UNA PASADA DE BURBUJA SOBRE LA TABLA DE LIBRO
048280 1225-PASADA-LEDGER-FECHA SECTION.
048290     PERFORM 1230-COMPARA-LEDGER-FECHA
048300        THRU 1230-COMPARA-LEDGER-FECHA-E
048310        VARYING WKS-J FROM 1 BY 1
048320        UNTIL WKS-J > WKS-CTD-LEDGER - WKS-I.
048330 1225-PASADA-LEDGER-FECHA-E. EXIT.
048340
048350*--> CUERPO: COMPARA UN PAR DE FILAS ADYACENTES Y LAS INTERCAMBIA
048360*--> SI ESTAN FUERA DE ORDEN POR FECHA DE CREACION
048370 1230-COMPARA-LEDGER-FECHA SECTION.
048380     IF TL-FECHA-CREACION (WKS-J) > TL-FECHA-CREACION (WKS-J + 1)
048390        PERFORM 1235-INTERCAMBIA-FILA-LEDGER
048400           THRU 1235-INTERCAMBIA-FILA-LEDGER-E
048410     END-IF.
048420 1230-COMPARA-LEDGER-FECHA-E. EXIT.
048430
048440 1235-INTERCAMBIA-FILA-LEDGER SECTION.
048450     MOVE WKS-LINEA-LEDGER (WKS-J)     TO WKS-LINEA-LEDGER-TMP
048460     MOVE WKS-LINEA-LEDGER (WKS-J + 1) TO WKS-LINEA-LEDGER (WKS-J)
048470     MOVE WKS-LINEA-LEDGER-TMP TO WKS-LINEA-LEDGER (WKS-J + 1).
048480 1235-INTERCAMBIA-FILA-LEDGER-E. EXIT.
048490
048500******************************************************************
048510*   C A R G A   E N F R E N T A M I E N T O S   F O R F E I T   *
048520******************************************************************
048530 1300-CARGA-MATCHES-TOUR SECTION.
048540     MOVE 0 TO WKS-CTD-MATCH WKS-CTD-FORFEIT-AGTE
048550     MOVE CLTO-LLAVE TO CLMT-TOUR-LLAVE
048560     START CLMATC KEY IS EQUAL CLMT-TOUR-LLAVE
048570       INVALID KEY
048580          MOVE 10 TO FS-CLMATC
048590     END-START
048600     PERFORM 1310-LEE-FILA-MATCH
048610        THRU 1310-LEE-FILA-MATCH-E
048620        UNTIL FS-CLMATC = 10
048630*--> CLW-0332: ORDENA LA TABLA DE MATCH POR RONDA/POSICION DE
048640*--> BRACKET Y FECHA DE CREACION ANTES DE DERIVAR LOS FORFEIT
048650     PERFORM 1315-ORDENA-MATCH-BRACKET
048660        THRU 1315-ORDENA-MATCH-BRACKET-E
048670     PERFORM 1320-DERIVA-FORFEIT
048680        THRU 1320-DERIVA-FORFEIT-E
048690        VARYING WKS-K FROM 1 BY 1
048700        UNTIL WKS-K > WKS-CTD-MATCH.
048710 1300-CARGA-MATCHES-TOUR-E. EXIT.
048720
048730*--> CUERPO DEL CICLO DE LECTURA SECUENCIAL DE CLMATC X TORNEO,
048740*--> CARGA LA FILA EN WKS-TAB-MATCH (CLW-0332); LA DERIVACION
048750*--> DE FORFEIT YA NO SE HACE AQUI SINO DESPUES DE ORDENAR
048760 1310-LEE-FILA-MATCH SECTION.
048770     READ CLMATC NEXT RECORD
048780       AT END
048790          MOVE 10 TO FS-CLMATC
048800       NOT AT END
048810          IF CLMT-TOUR-LLAVE NOT = CLTO-LLAVE
048820             MOVE 10 TO FS-CLMATC
048830          ELSE
048840             ADD 1 TO WKS-CTD-MATCH
048850             SET WKS-IX-MAT TO WKS-CTD-MATCH
048860             MOVE CLMT-LLAVE
048870                  TO TM-MATCH-LLAVE (WKS-IX-MAT)
048880             MOVE CLMT-AGENTE1-LLAVE
048890                  TO TM-AGENTE1-LLAVE (WKS-IX-MAT)
048900             MOVE CLMT-AGENTE2-LLAVE
048910                  TO TM-AGENTE2-LLAVE (WKS-IX-MAT)
048920             MOVE CLMT-AGENTE-GANADOR
048930                  TO TM-AGENTE-GANADOR (WKS-IX-MAT)
048940             MOVE CLMT-RONDA-BRACKET
048950                  TO TM-RONDA-BRACKET (WKS-IX-MAT)
048960             MOVE CLMT-POSICION-BRACKET
048970                  TO TM-POSICION-BRACKET (WKS-IX-MAT)
048980             MOVE CLMT-FECHA-CREACION
048990                  TO TM-FECHA-CREACION (WKS-IX-MAT)
049000             IF CLMT-EST-FORFEIT
049010                MOVE 1 TO TM-FORFEIT-SW (WKS-IX-MAT)
049020             ELSE
049030                MOVE 0 TO TM-FORFEIT-SW (WKS-IX-MAT)
049040             END-IF
049050          END-IF
049060     END-READ.
049070 1310-LEE-FILA-MATCH-E. EXIT.
049080
049090*--> CLW-0332: ORDENA WKS-TAB-MATCH POR RONDA DE BRACKET, LUEGO
049100*--> POSICION DE BRACKET, LUEGO FECHA DE CREACION, TODAS AS-
049110*--> CENDENTE (BURBUJA SIMPLE, MISMO IDIOMA QUE 1220 PARA LA
049120*--> TABLA DE LIBRO)
049130 1315-ORDENA-MATCH-BRACKET SECTION.
049140     IF WKS-CTD-MATCH > 1
049150        PERFORM 1316-PASADA-MATCH-BRACKET
049160           THRU 1316-PASADA-MATCH-BRACKET-E
049170           VARYING WKS-I FROM 1 BY 1
049180           UNTIL WKS-I > WKS-CTD-MATCH - 1
049190     END-IF.
049200 1315-ORDENA-MATCH-BRACKET-E. EXIT.
049210
049220*--> CUERPO: UNA PASADA DE BURBUJA SOBRE LA TABLA DE MATCH
049230 1316-PASADA-MATCH-BRACKET SECTION.
049240     PERFORM 1317-COMPARA-MATCH-BRACKET
049250        THRU 1317-COMPARA-MATCH-BRACKET-E
049260        VARYING WKS-J FROM 1 BY 1
049270        UNTIL WKS-J > WKS-CTD-MATCH - WKS-I.
049280 1316-PASADA-MATCH-BRACKET-E. EXIT.
049290
049300*--> CUERPO: COMPARA UN PAR DE FILAS ADYACENTES POR RONDA,
049310*--> POSICION Y FECHA DE CREACION, EN ESE ORDEN DE PRIORIDAD
049320 1317-COMPARA-MATCH-BRACKET SECTION.
049330     IF TM-RONDA-BRACKET (WKS-J) > TM-RONDA-BRACKET (WKS-J + 1)
049340        PERFORM 1318-INTERCAMBIA-FILA-MATCH
049350           THRU 1318-INTERCAMBIA-FILA-MATCH-E
049360     ELSE
049370        IF TM-RONDA-BRACKET (WKS-J) = TM-RONDA-BRACKET (WKS-J + 1)
049380           IF TM-POSICION-BRACKET (WKS-J) >
049390              TM-POSICION-BRACKET (WKS-J + 1)
049400              PERFORM 1318-INTERCAMBIA-FILA-MATCH
049410                 THRU 1318-INTERCAMBIA-FILA-MATCH-E
049420           ELSE
049430              IF TM-POSICION-BRACKET (WKS-J) =
049440                 TM-POSICION-BRACKET (WKS-J + 1)
049450                 IF TM-FECHA-CREACION (WKS-J) >
049460                    TM-FECHA-CREACION (WKS-J + 1)
049470                    PERFORM 1318-INTERCAMBIA-FILA-MATCH
049480                       THRU 1318-INTERCAMBIA-FILA-MATCH-E
049490                 END-IF
049500              END-IF
049510           END-IF
049520        END-IF
049530     END-IF.
049540 1317-COMPARA-MATCH-BRACKET-E. EXIT.
049550
049560 1318-INTERCAMBIA-FILA-MATCH SECTION.
049570     MOVE WKS-LINEA-MATCH (WKS-J)     TO WKS-LINEA-MATCH-TMP
049580     MOVE WKS-LINEA-MATCH (WKS-J + 1) TO WKS-LINEA-MATCH (WKS-J)
049590     MOVE WKS-LINEA-MATCH-TMP TO WKS-LINEA-MATCH (WKS-J + 1).
049600 1318-INTERCAMBIA-FILA-MATCH-E. EXIT.
049610
049620*--> CLW-0332: DERIVA EL AGENTE FORFEITEADO DE LA FILA WKS-K DE
049630*--> LA TABLA YA ORDENADA (ANTES OPERABA DIRECTO SOBRE CLMT-*
049640*--> DURANTE LA LECTURA SECUENCIAL, SIN RESPETAR EL ORDEN)
049650 1320-DERIVA-FORFEIT SECTION.
049660     IF TM-FORFEIT-SW (WKS-K) = 1
049670        IF TM-AGENTE-GANADOR (WKS-K) = TM-AGENTE1-LLAVE (WKS-K)
049680           MOVE TM-AGENTE2-LLAVE (WKS-K) TO WKS-AGENTE-FORFEIT-TMP
049690           PERFORM 1330-AGREGA-FORFEIT-AGENTE
049700              THRU 1330-AGREGA-FORFEIT-AGENTE-E
049710        ELSE
049720           IF TM-AGENTE-GANADOR (WKS-K) = TM-AGENTE2-LLAVE (WKS-K)
049730              MOVE TM-AGENTE1-LLAVE (WKS-K) TO WKS-AGENTE-FORFEIT-TMP
049740              PERFORM 1330-AGREGA-FORFEIT-AGENTE
049750                 THRU 1330-AGREGA-FORFEIT-AGENTE-E
049760           ELSE
049770              DISPLAY '*** ERROR FATAL: ENFRENTAMIENTO FORFEIT '
049780                      'SIN TRIO AGENTE1/AGENTE2/GANADOR VALIDO: '
049790                      TM-MATCH-LLAVE (WKS-K) UPON CONSOLE
049800              MOVE 91 TO RETURN-CODE
049810              PERFORM 9000-CIERRA-ARCHIVOS
049820                 THRU 9000-CIERRA-ARCHIVOS-E
049830              STOP RUN
049840           END-IF
049850        END-IF
049860     END-IF.
053600 1320-DERIVA-FORFEIT-E. EXIT.
053700
053800*--> AGREGA WKS-AGENTE-FORFEIT-TMP A LA TABLA SI NO ESTA YA
053900 1330-AGREGA-FORFEIT-AGENTE SECTION.
054000     MOVE 0 TO WKS-ENCONTRO-FORFEIT-SW
054100     PERFORM 1350-COMPARA-AGENTE-FORFEIT
054200        THRU 1350-COMPARA-AGENTE-FORFEIT-E
054300        VARYING WKS-I FROM 1 BY 1
054400        UNTIL WKS-I > WKS-CTD-FORFEIT-AGTE
054500     IF WKS-ENCONTRO-FORFEIT-SW = 0
054600        ADD 1 TO WKS-CTD-FORFEIT-AGTE
054700        SET WKS-IX-FOR TO WKS-CTD-FORFEIT-AGTE
054800        MOVE WKS-AGENTE-FORFEIT-TMP
054900             TO TF-AGENTE-LLAVE (WKS-IX-FOR)
055000     END-IF.
055100 1330-AGREGA-FORFEIT-AGENTE-E. EXIT.
055200
055300*--> VERDADERO SI EL AGENTE RECIBIDO ESTA EN LA TABLA DE FORFEIT
055400 1340-AGENTE-ES-FORFEIT SECTION.
055500     MOVE 0 TO WKS-ENCONTRO-FORFEIT-SW
055600     PERFORM 1350-COMPARA-AGENTE-FORFEIT
055700        THRU 1350-COMPARA-AGENTE-FORFEIT-E
055800        VARYING WKS-I FROM 1 BY 1
055900        UNTIL WKS-I > WKS-CTD-FORFEIT-AGTE.
056000 1340-AGENTE-ES-FORFEIT-E. EXIT.
056100
056200*--> COMPARA UNA FILA DE LA TABLA DE FORFEIT CONTRA EL AGENTE
056300*--> BUSCADO EN WKS-AGENTE-FORFEIT-TMP (USADA POR 1330 Y 1340)
056400 1350-COMPARA-AGENTE-FORFEIT SECTION.
056500     IF TF-AGENTE-LLAVE (WKS-I) = WKS-AGENTE-FORFEIT-TMP
056600        MOVE 1 TO WKS-ENCONTRO-FORFEIT-SW
056700     END-IF.
056800 1350-COMPARA-AGENTE-FORFEIT-E. EXIT.
056900
057000******************************************************************
057100*            C A L C U L O   D E   L I Q U I D A C I O N        *
057200******************************************************************
057300 2000-CALCULA-LIQUIDACION SECTION.
057400*--> CLW-0109: TOTAL-POOL = SUMA MONTOS APOSTADOS (NO NEG)
057500     MOVE 0 TO WKS-TOTAL-POOL
057600     PERFORM 2010-SUMA-MONTO-APOSTADO
057700        THRU 2010-SUMA-MONTO-APOSTADO-E
057800        VARYING WKS-I FROM 1 BY 1
057900        UNTIL WKS-I > WKS-CTD-LEDGER
058000
058100*--> CLW-0310: CUOTA DE JUEZ = TASA X PARTIDOS COMPLETOS
058200     MOVE CLTO-PARTIDOS-COMPLETOS TO WKS-MATCHES-COMPLETOS
058300     IF CLTO-PARTIDOS-COMPLETOS < 0
058400        MOVE 0 TO WKS-MATCHES-COMPLETOS
058500     END-IF
058600     COMPUTE WKS-CUOTA-JUEZ-SOLICIT ROUNDED =
058700             CLCF-CUOTA-JUEZ-USDC-X-PARTIDO *
058800             WKS-MATCHES-COMPLETOS
058900     IF CLCF-CUOTA-JUEZ-USDC-X-PARTIDO < 0
059000        DISPLAY '*** ERROR FATAL: CUOTA DE JUEZ CONFIGURADA '
059100                'NEGATIVA EN CLCFG ***' UPON CONSOLE
059200        MOVE 91 TO RETURN-CODE
059300        PERFORM 9000-CIERRA-ARCHIVOS
059400           THRU 9000-CIERRA-ARCHIVOS-E
059500        STOP RUN
059600     END-IF
059700     IF WKS-CUOTA-JUEZ-SOLICIT > WKS-TOTAL-POOL
059710        MOVE WKS-TOTAL-POOL TO WKS-CUOTA-JUEZ-TOTAL
059720     ELSE
059730        MOVE WKS-CUOTA-JUEZ-SOLICIT TO WKS-CUOTA-JUEZ-TOTAL
059740     END-IF
059750
059800     SUBTRACT WKS-CUOTA-JUEZ-TOTAL FROM WKS-TOTAL-POOL
059900              GIVING WKS-POOL-ANTES-RETENC
060000
060100*--> CLW-0161: NORMALIZA LA TASA DE RETENCION AL RANGO 0-1
060200     MOVE CLCF-TASA-RETENCION-SISTEMA TO WKS-TASA-RETENCION-NORM
060300     IF WKS-TASA-RETENCION-NORM < 0
060400        MOVE 0 TO WKS-TASA-RETENCION-NORM
060500     END-IF
060600     IF WKS-TASA-RETENCION-NORM > 1
060700        MOVE 1 TO WKS-TASA-RETENCION-NORM
060800     END-IF
060900     COMPUTE WKS-RETENCION-TOTAL ROUNDED =
061000             WKS-POOL-ANTES-RETENC * WKS-TASA-RETENCION-NORM
061100     IF WKS-RETENCION-TOTAL > WKS-POOL-ANTES-RETENC
061200        MOVE WKS-POOL-ANTES-RETENC TO WKS-RETENCION-TOTAL
061300     END-IF
061400     SUBTRACT WKS-RETENCION-TOTAL FROM WKS-POOL-ANTES-RETENC
061500              GIVING WKS-POOL-PREMIO
061600
061700*--> DEBE EXISTIR AL MENOS UNA FILA DEL GANADOR EN EL LIBRO
061800     MOVE 0 TO WKS-ENCONTRO-FORFEIT-SW
061900     PERFORM 2020-BUSCA-FILA-GANADOR
062000        THRU 2020-BUSCA-FILA-GANADOR-E
062100        VARYING WKS-I FROM 1 BY 1
062200        UNTIL WKS-I > WKS-CTD-LEDGER
062300     IF WKS-ENCONTRO-FORFEIT-SW = 0
062400        DISPLAY '*** ERROR FATAL: NO HAY FILA DE LIBRO PARA EL '
062500                'AGENTE GANADOR ***' UPON CONSOLE
062600        MOVE 91 TO RETURN-CODE
062700        PERFORM 9000-CIERRA-ARCHIVOS
062800           THRU 9000-CIERRA-ARCHIVOS-E
062900        STOP RUN
063000     END-IF
063100
063200*--> CLW-0109: REPARTO PRO-RRATA DE CUOTA DE JUEZ Y RETENCION
063300     MOVE 0 TO WKS-FILTRO-SOLO-GANADOR
063400     IF WKS-TOTAL-POOL = 0
063500        MOVE 2 TO WKS-MODO-REPARTO
063600     ELSE
063700        MOVE 1 TO WKS-MODO-REPARTO
063800     END-IF
063900     MOVE WKS-CUOTA-JUEZ-TOTAL TO WKS-MONTO-A-REPARTIR
064000     PERFORM 2100-REPARTE-PRORRATA THRU 2100-REPARTE-PRORRATA-E
064100     PERFORM 2110-COPIA-ASIG-CUOTA-JUEZ
064200        THRU 2110-COPIA-ASIG-CUOTA-JUEZ-E
064300
064400     MOVE WKS-RETENCION-TOTAL TO WKS-MONTO-A-REPARTIR
064500     PERFORM 2100-REPARTE-PRORRATA THRU 2100-REPARTE-PRORRATA-E
064600     PERFORM 2120-COPIA-ASIG-RETENCION
064700        THRU 2120-COPIA-ASIG-RETENCION-E
064800
064810*--> CLW-0333: MARCA ESTADO, GANADOR Y FORFEIT DE CADA FILA DEL
064820*--> LIBRO ANTES DEL REPARTO DE PREMIO -- 2105-CALCULA-PESO-FILA
064830*--> FILTRA LAS FILAS PARTICIPANTES DEL PREMIO POR TL-GANADOR-SW,
064840*--> QUE SOLO QUEDA EN 1 DESPUES DE ESTA PASADA; SI EL REPARTO
064850*--> DE PREMIO CORRIERA ANTES, NINGUNA FILA QUEDARIA MARCADA
064860*--> GANADORA Y EL PREMIO SE REPARTIRIA EN CERO PARA TODOS
064870     PERFORM 2040-MARCA-ESTADO-FILA
064880        THRU 2040-MARCA-ESTADO-FILA-E
064890        VARYING WKS-I FROM 1 BY 1
064900        UNTIL WKS-I > WKS-CTD-LEDGER
064910
064920*--> REPARTO PAREJO DEL POOL DE PREMIO SOLO ENTRE FILAS GANADORAS
064930     MOVE 1 TO WKS-FILTRO-SOLO-GANADOR
064940     MOVE 2 TO WKS-MODO-REPARTO
064950     MOVE WKS-POOL-PREMIO TO WKS-MONTO-A-REPARTIR
064960     PERFORM 2100-REPARTE-PRORRATA THRU 2100-REPARTE-PRORRATA-E
064970     PERFORM 2130-COPIA-ASIG-PREMIO
064980        THRU 2130-COPIA-ASIG-PREMIO-E.
066200 2000-CALCULA-LIQUIDACION-E. EXIT.
066300
066400*--> CUERPO: SUMA UNA FILA AL TOTAL DEL POOL DE APUESTAS
066500 2010-SUMA-MONTO-APOSTADO SECTION.
066600     ADD TL-MONTO-APOSTADO (WKS-I) TO WKS-TOTAL-POOL.
066700 2010-SUMA-MONTO-APOSTADO-E. EXIT.
066800
066900*--> CUERPO: VERIFICA SI LA FILA ES DEL AGENTE GANADOR
067000 2020-BUSCA-FILA-GANADOR SECTION.
067100     IF TL-AGENTE-LLAVE (WKS-I) = CLTO-AGENTE-GANADOR
067200        MOVE 1 TO WKS-ENCONTRO-FORFEIT-SW
067300     END-IF.
067400 2020-BUSCA-FILA-GANADOR-E. EXIT.
067500
067600*--> CUERPO: MARCA ESTADO/GANADOR/FORFEIT DE UNA FILA DE LIBRO
067700 2040-MARCA-ESTADO-FILA SECTION.
067800     MOVE TL-AGENTE-LLAVE (WKS-I) TO WKS-AGENTE-FORFEIT-TMP
067900     PERFORM 1340-AGENTE-ES-FORFEIT THRU 1340-AGENTE-ES-FORFEIT-E
068000     MOVE WKS-ENCONTRO-FORFEIT-SW TO TL-FORFEIT-SW (WKS-I)
068100     IF TL-AGENTE-LLAVE (WKS-I) = CLTO-AGENTE-GANADOR
068200        MOVE 1 TO TL-GANADOR-SW (WKS-I)
068300     END-IF
068400     IF TL-FORFEIT-SW (WKS-I) = 1
068500        MOVE 'FORFEITED' TO TL-ESTADO (WKS-I)
068600     ELSE
068700        MOVE 'SETTLED'   TO TL-ESTADO (WKS-I)
068800     END-IF.
068900 2040-MARCA-ESTADO-FILA-E. EXIT.
069000
069100******************************************************************
069200*  REPARTO GENERICO CON ABSORCION DE REMANENTE EN LA ULTIMA FILA *
069300*  (MODO 1 = PESO POR MONTO APOSTADO, MODO 2 = PESO PAREJO 1)    *
069400*  (FILTRO SOLO-GANADOR RESTRINGE LAS FILAS PARTICIPANTES)       *
069500******************************************************************
069600 2100-REPARTE-PRORRATA SECTION.
069700     MOVE 0 TO WKS-PESO-TOTAL WKS-CTD-PARTICIPA
069800               WKS-ULTIMO-PARTICIPA
069900     PERFORM 2105-CALCULA-PESO-FILA
070000        THRU 2105-CALCULA-PESO-FILA-E
070100        VARYING WKS-I FROM 1 BY 1
070200        UNTIL WKS-I > WKS-CTD-LEDGER
070300
070400     IF WKS-MONTO-A-REPARTIR = 0 OR WKS-CTD-PARTICIPA = 0
070500        CONTINUE
070600     ELSE
070700        IF WKS-CTD-PARTICIPA = 1
070800           MOVE WKS-MONTO-A-REPARTIR
070900                TO WKS-TAB-ASIG (WKS-ULTIMO-PARTICIPA)
071000        ELSE
071100           MOVE WKS-MONTO-A-REPARTIR TO WKS-RESTANTE
071200           PERFORM 2115-ASIGNA-CUOTA-FILA
071300              THRU 2115-ASIGNA-CUOTA-FILA-E
071400              VARYING WKS-I FROM 1 BY 1
071500              UNTIL WKS-I > WKS-CTD-LEDGER
071600           MOVE WKS-RESTANTE
071700                TO WKS-TAB-ASIG (WKS-ULTIMO-PARTICIPA)
071800        END-IF
071900     END-IF.
072000 2100-REPARTE-PRORRATA-E. EXIT.
072100
072200*--> CUERPO: DETERMINA SI LA FILA PARTICIPA Y SU PESO RELATIVO
072300 2105-CALCULA-PESO-FILA SECTION.
072400     MOVE 0 TO WKS-PARTICIPA-SW (WKS-I)
072500     IF WKS-SOLO-GANADOR
072600        IF TL-GANADOR-SW (WKS-I) = 1
072700           MOVE 1 TO WKS-PARTICIPA-SW (WKS-I)
072800        END-IF
072900     ELSE
073000        MOVE 1 TO WKS-PARTICIPA-SW (WKS-I)
073100     END-IF
073200     IF WKS-PARTICIPA-SW (WKS-I) = 1
073300        ADD 1 TO WKS-CTD-PARTICIPA
073400        MOVE WKS-I TO WKS-ULTIMO-PARTICIPA
073500        IF WKS-MODO-POR-MONTO
073600           MOVE TL-MONTO-APOSTADO (WKS-I) TO TL-PESO (WKS-I)
073700        ELSE
073800           MOVE 1 TO TL-PESO (WKS-I)
073900        END-IF
074000        ADD TL-PESO (WKS-I) TO WKS-PESO-TOTAL
074100     ELSE
074200        MOVE 0 TO TL-PESO (WKS-I)
074300     END-IF
074400     MOVE 0 TO WKS-TAB-ASIG (WKS-I).
074500 2105-CALCULA-PESO-FILA-E. EXIT.
074600
074700*--> CUERPO: ASIGNA LA CUOTA PRO-RRATA DE UNA FILA PARTICIPANTE
074800*--> (LA ULTIMA FILA PARTICIPANTE NO SE TOCA AQUI, ABSORBE EL
074900*--> REMANENTE FUERA DE ESTE CICLO - VER CLW-0109)
075000 2115-ASIGNA-CUOTA-FILA SECTION.
075100     IF WKS-PARTICIPA-SW (WKS-I) = 1 AND
075200        WKS-I NOT = WKS-ULTIMO-PARTICIPA
075300        COMPUTE WKS-CUOTA-FILA ROUNDED =
075400                WKS-MONTO-A-REPARTIR * TL-PESO (WKS-I)
075500                / WKS-PESO-TOTAL
075600        IF WKS-CUOTA-FILA > WKS-RESTANTE
075700           MOVE WKS-RESTANTE TO WKS-CUOTA-FILA
075800        END-IF
075900        MOVE WKS-CUOTA-FILA TO WKS-TAB-ASIG (WKS-I)
076000        SUBTRACT WKS-CUOTA-FILA FROM WKS-RESTANTE
076100     END-IF.
076200 2115-ASIGNA-CUOTA-FILA-E. EXIT.
076300
076400 2110-COPIA-ASIG-CUOTA-JUEZ SECTION.
076500     PERFORM 2111-COPIA-FILA-CUOTA-JUEZ
076600        THRU 2111-COPIA-FILA-CUOTA-JUEZ-E
076700        VARYING WKS-I FROM 1 BY 1
076800        UNTIL WKS-I > WKS-CTD-LEDGER.
076900 2110-COPIA-ASIG-CUOTA-JUEZ-E. EXIT.
077000
077100 2111-COPIA-FILA-CUOTA-JUEZ SECTION.
077200     MOVE WKS-TAB-ASIG (WKS-I) TO TL-CUOTA-JUEZ-ASIG (WKS-I).
077300 2111-COPIA-FILA-CUOTA-JUEZ-E. EXIT.
077400
077500 2120-COPIA-ASIG-RETENCION SECTION.
077600     PERFORM 2121-COPIA-FILA-RETENCION
077700        THRU 2121-COPIA-FILA-RETENCION-E
077800        VARYING WKS-I FROM 1 BY 1
077900        UNTIL WKS-I > WKS-CTD-LEDGER.
078000 2120-COPIA-ASIG-RETENCION-E. EXIT.
078100
078200 2121-COPIA-FILA-RETENCION SECTION.
078300     MOVE WKS-TAB-ASIG (WKS-I) TO TL-RETENCION-ASIG (WKS-I).
078400 2121-COPIA-FILA-RETENCION-E. EXIT.
078500
078600 2130-COPIA-ASIG-PREMIO SECTION.
078700     PERFORM 2131-COPIA-FILA-PREMIO
078800        THRU 2131-COPIA-FILA-PREMIO-E
078900        VARYING WKS-I FROM 1 BY 1
079000        UNTIL WKS-I > WKS-CTD-LEDGER.
079100 2130-COPIA-ASIG-PREMIO-E. EXIT.
079200
079300 2131-COPIA-FILA-PREMIO SECTION.
079400     MOVE WKS-TAB-ASIG (WKS-I) TO TL-PREMIO-ASIG (WKS-I).
079500 2131-COPIA-FILA-PREMIO-E. EXIT.
079600
079700******************************************************************
079800*     A P L I C A   L I Q U I D A C I O N   A   M A E S T R O S *
079900******************************************************************
080000 3000-APLICA-LIQUIDACION SECTION.
080100     PERFORM 3010-PROCESA-FILA-LEDGER
080200        THRU 3010-PROCESA-FILA-LEDGER-E
080300        VARYING WKS-I FROM 1 BY 1
080400        UNTIL WKS-I > WKS-CTD-LEDGER.
080500 3000-APLICA-LIQUIDACION-E. EXIT.
080600
080700*--> CUERPO: APLICA LA LIQUIDACION DE UNA FILA DEL LIBRO
080800 3010-PROCESA-FILA-LEDGER SECTION.
080900     PERFORM 3100-ACTUALIZA-CLLEDG THRU 3100-ACTUALIZA-CLLEDG-E
081000     IF TL-FORFEIT-SW (WKS-I) = 1
081100        PERFORM 3200-ACTUALIZA-CLENTR
081200           THRU 3200-ACTUALIZA-CLENTR-E
081300     END-IF.
081400 3010-PROCESA-FILA-LEDGER-E. EXIT.
081500
081600 3100-ACTUALIZA-CLLEDG SECTION.
081700     MOVE TL-STAKE-LLAVE (WKS-I) TO CLLG-LLAVE
081800     READ CLLEDG
081900       INVALID KEY
082000          DISPLAY 'CLLEDG, ERROR NO ENCONTRO APUESTA: '
082100                  TL-STAKE-LLAVE (WKS-I) UPON CONSOLE
082200       NOT INVALID KEY
082300          MOVE TL-CUOTA-JUEZ-ASIG (WKS-I)
082400               TO CLLG-CUOTA-JUEZ-DEDUCIDA
082500          MOVE TL-RETENCION-ASIG (WKS-I)
082600               TO CLLG-RETENCION-SISTEMA
082700          MOVE TL-PREMIO-ASIG (WKS-I) TO CLLG-PAGO-PREMIO
082800          MOVE TL-ESTADO (WKS-I)      TO CLLG-ESTADO
082900          IF TL-FECHA-BLOQUEO (WKS-I) = SPACES
083000             IF CLTO-FECHA-INICIO-REAL NOT = SPACES
083100                MOVE CLTO-FECHA-INICIO-REAL TO CLLG-FECHA-BLOQUEO
083200             ELSE
083300                MOVE WKS-AHORA TO CLLG-FECHA-BLOQUEO
083400             END-IF
083500          END-IF
083600          MOVE WKS-AHORA TO CLLG-FECHA-LIQUIDADO
083700          MOVE WKS-AHORA TO CLLG-FECHA-ACTUALIZACION
083800          IF TL-FORFEIT-SW (WKS-I) = 1 AND
083900             TL-FECHA-FORFEIT (WKS-I) = SPACES
084000             MOVE WKS-AHORA TO CLLG-FECHA-FORFEIT
084100          END-IF
084200          PERFORM 3110-ARMA-NOTA-LIQUIDACION
084300          REWRITE REG-CLLEDG
084400            INVALID KEY
084500               DISPLAY 'CLLEDG, ERROR AL REGRABAR APUESTA: '
084600                       CLLG-LLAVE UPON CONSOLE
084700            NOT INVALID KEY
084800               ADD 1 TO ESCRITOS-CLLEDG
084900          END-REWRITE
085000     END-READ.
085100 3100-ACTUALIZA-CLLEDG-E. EXIT.
085200
085300 3110-ARMA-NOTA-LIQUIDACION SECTION.
085400     MOVE SPACES TO CLLG-NOTA-LIQUIDACION
085500     IF TL-GANADOR-SW (WKS-I) = 1
085600        STRING 'WINNER'           DELIMITED BY SIZE
085700               ' POOL='           DELIMITED BY SIZE
085800               WKS-TOTAL-POOL      DELIMITED BY SIZE
085900               ' CUOTA-JUEZ='     DELIMITED BY SIZE
086000               WKS-CUOTA-JUEZ-TOTAL DELIMITED BY SIZE
086100               ' RETENCION='      DELIMITED BY SIZE
086200               WKS-RETENCION-TOTAL DELIMITED BY SIZE
086300               ' PREMIO='         DELIMITED BY SIZE
086400               WKS-POOL-PREMIO    DELIMITED BY SIZE
086500               INTO CLLG-NOTA-LIQUIDACION
086600     ELSE
086700        IF TL-FORFEIT-SW (WKS-I) = 1
086800           STRING 'FORFEITED'        DELIMITED BY SIZE
086900                  ' POOL='           DELIMITED BY SIZE
087000                  WKS-TOTAL-POOL      DELIMITED BY SIZE
087100                  ' CUOTA-JUEZ='     DELIMITED BY SIZE
087200                  WKS-CUOTA-JUEZ-TOTAL DELIMITED BY SIZE
087300                  ' RETENCION='      DELIMITED BY SIZE
087400                  WKS-RETENCION-TOTAL DELIMITED BY SIZE
087500                  ' PREMIO='         DELIMITED BY SIZE
087600                  WKS-POOL-PREMIO    DELIMITED BY SIZE
087700                  INTO CLLG-NOTA-LIQUIDACION
087800        ELSE
087900           STRING 'SETTLED_NO_PAYOUT' DELIMITED BY SIZE
088000                  ' POOL='             DELIMITED BY SIZE
088100                  WKS-TOTAL-POOL        DELIMITED BY SIZE
088200                  ' CUOTA-JUEZ='       DELIMITED BY SIZE
088300                  WKS-CUOTA-JUEZ-TOTAL  DELIMITED BY SIZE
088400                  ' RETENCION='        DELIMITED BY SIZE
088500                  WKS-RETENCION-TOTAL   DELIMITED BY SIZE
088600                  ' PREMIO='           DELIMITED BY SIZE
088700                  WKS-POOL-PREMIO      DELIMITED BY SIZE
088800                  INTO CLLG-NOTA-LIQUIDACION
088900        END-IF
089000     END-IF.
089100 3110-ARMA-NOTA-LIQUIDACION-E. EXIT.
089200
089300 3200-ACTUALIZA-CLENTR SECTION.
089400     MOVE TL-ENTRADA-LLAVE (WKS-I) TO CLEN-LLAVE
089500     READ CLENTR
089600       INVALID KEY
089700          DISPLAY 'CLENTR, ERROR NO ENCONTRO INSCRIPCION: '
089800                  TL-ENTRADA-LLAVE (WKS-I) UPON CONSOLE
089900       NOT INVALID KEY
090000          IF NOT CLEN-EST-FORFEIT
090100             MOVE 'FORFEITED' TO CLEN-ESTADO
090200             MOVE WKS-AHORA   TO CLEN-FECHA-ACTUALIZACION
090300             REWRITE REG-CLENTR
090400               INVALID KEY
090500                  DISPLAY 'CLENTR, ERROR AL REGRABAR: '
090600                          CLEN-LLAVE UPON CONSOLE
090700               NOT INVALID KEY
090800                  ADD 1 TO ESCRITOS-CLENTR
090900             END-REWRITE
091000          END-IF
091100     END-READ.
091200 3200-ACTUALIZA-CLENTR-E. EXIT.
091300
091400******************************************************************
091500*                      E S T A D I S T I C A S                   *
091600******************************************************************
091700 8000-ESTADISTICAS SECTION.
091800     DISPLAY '******************************************'
091900     DISPLAY 'CLSETL01 - LIQUIDACION DE TORNEO: '
092000             WKS-PARM-TORNEO
092100     DISPLAY 'RAZON DE LA CORRIDA:         ' WKS-RAZON-CORRIDA
092200     MOVE WKS-TOTAL-POOL TO WKS-MASCARA
092300     DISPLAY 'TOTAL-POOL:                  ' WKS-MASCARA
092400     MOVE WKS-CUOTA-JUEZ-TOTAL TO WKS-MASCARA
092500     DISPLAY 'JUDGE-FEE-TOTAL:             ' WKS-MASCARA
092600     MOVE WKS-RETENCION-TOTAL TO WKS-MASCARA
092700     DISPLAY 'SYSTEM-RETENTION-TOTAL:      ' WKS-MASCARA
092800     MOVE WKS-POOL-PREMIO TO WKS-MASCARA
092900     DISPLAY 'REWARD-POOL-TOTAL:           ' WKS-MASCARA
093000     MOVE ESCRITOS-CLLEDG TO WKS-MASCARA
093100     DISPLAY 'FILAS DE LIBRO REGRABADAS:   ' WKS-MASCARA
093200     MOVE ESCRITOS-CLENTR TO WKS-MASCARA
093300     DISPLAY 'INSCRIPCIONES FORFEITEADAS:  ' WKS-MASCARA
093400     DISPLAY '******************************************'.
093500 8000-ESTADISTICAS-E. EXIT.
093600
093700******************************************************************
093800*                   C I E R R A   A R C H I V O S                *
093900******************************************************************
094000 9000-CIERRA-ARCHIVOS SECTION.
094100     CLOSE CLTOUR CLENTR CLLEDG CLMATC CLCFG.
094200 9000-CIERRA-ARCHIVOS-E. EXIT.
