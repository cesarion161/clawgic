000000******************************************************************
000100* COPY MEMBER : CLCURWD                                         *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : REGISTRO MAESTRO DE CURADOR (CURATOR)           *
000400* DESCRIPCION : LLAVE COMPUESTA BILLETERA + MERCADO, UN          *
000500*             : REGISTRO POR CURADOR POR MERCADO.  EARNED Y     *
000600*             : LOST EN MICRO-UNIDADES ENTERAS; LAS TASAS DE    *
000700*             : CALIBRACION, AUDITORIA Y ESTABILIDAD SON        *
000800*             : FRACCIONES 0-1 A 4 DECIMALES.                   *
000900******************************************************************
001000* FECHA       PROGRAMADOR        REQ        DESCRIPCION
001100* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL        CLW-0101
001200******************************************************************
001300 01  REG-CLCURW.
001400     02 CLCW-LLAVE.
001500        03 CLCW-WALLET                  PIC X(44).
001600        03 CLCW-MERCADO-LLAVE           PIC 9(09).
001700     02 CLCW-IDENTIDAD-LLAVE            PIC 9(09).
001800     02 CLCW-GANADO                     PIC S9(12).
001900     02 CLCW-PERDIDO                    PIC S9(12).
002000     02 CLCW-PUNTAJE-CURADOR            PIC S9(06)V9(04).
002100     02 CLCW-TASA-CALIBRACION           PIC S9(01)V9(04).
002200     02 CLCW-TASA-AUDITORIA             PIC S9(01)V9(04).
002300     02 CLCW-ESTABILIDAD-ALINEACION     PIC S9(01)V9(04).
002400     02 CLCW-BANDERAS-FRAUDE            PIC 9(04).
002500     02 CLCW-PARES-EPOCA-ACTUAL         PIC 9(06).
002600     02 CLCW-FECHA-CREACION             PIC X(26).
002700     02 CLCW-FECHA-ACTUALIZACION        PIC X(26).
002800     02 FILLER                         PIC X(14).
