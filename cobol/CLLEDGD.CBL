000000******************************************************************
000100* COPY MEMBER : CLLEDGD                                         *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : REGISTRO DE LIBRO DE APUESTAS (STAKING LEDGER)  *
000400* DESCRIPCION : UN REGISTRO POR APUESTA (STAKE) DE UN INSCRITO. *
000500*             : LLAVE PRIMARIA CLLG-LLAVE = STAKE-ID, LLAVE     *
000600*             : ALTERNA CLLG-TOUR-LLAVE = TOURNAMENT-ID (CON    *
000700*             : DUPLICADOS) PARA LA CORRIDA DE LIQUIDACION.     *
000800*             : TODOS LOS MONTOS EN USDC, 6 DECIMALES, ZONADO.  *
000900******************************************************************
001000* FECHA       PROGRAMADOR        REQ        DESCRIPCION
001100* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL        CLW-0101
001200* 19/09/2001  R.CASTELLANOS(RC) CLW-0142   AGREGA NOTA DE AUDI-   CLW-0142
001300*                                          TORIA DE LIQUIDACION   CLW-0142
001400******************************************************************
001500 01  REG-CLLEDG.
001600     02 CLLG-LLAVE                     PIC X(36).
001700     02 CLLG-TOUR-LLAVE                PIC X(36).
001800     02 CLLG-ENTRADA-LLAVE             PIC X(36).
001900     02 CLLG-AGENTE-LLAVE              PIC X(36).
002000     02 CLLG-WALLET                    PIC X(128).
002100     02 CLLG-MONTO-APOSTADO            PIC S9(12)V9(06).
002200     02 CLLG-CUOTA-JUEZ-DEDUCIDA       PIC S9(12)V9(06).
002300     02 CLLG-RETENCION-SISTEMA         PIC S9(12)V9(06).
002400     02 CLLG-PAGO-PREMIO               PIC S9(12)V9(06).
002500     02 CLLG-ESTADO                    PIC X(32).
002600        88 CLLG-EST-INGRESADO                  VALUE 'ENTERED'.
002700        88 CLLG-EST-AUTORIZADO                 VALUE 'AUTHORIZED'.
002800        88 CLLG-EST-LIQUIDADO                  VALUE 'SETTLED'.
002900        88 CLLG-EST-FORFEIT                    VALUE 'FORFEITED'.
003000     02 CLLG-NOTA-LIQUIDACION          PIC X(256).
003100     02 CLLG-FECHA-AUTORIZADO          PIC X(26).
003200     02 CLLG-FECHA-INGRESO             PIC X(26).
003300     02 CLLG-FECHA-BLOQUEO             PIC X(26).
003400     02 CLLG-FECHA-LIQUIDADO           PIC X(26).
003500     02 CLLG-FECHA-FORFEIT             PIC X(26).
003600     02 CLLG-FECHA-CREACION            PIC X(26).
003700     02 CLLG-FECHA-ACTUALIZACION       PIC X(26).
003800     02 FILLER                        PIC X(12).
