000000******************************************************************
000100* PROGRAMADOR : J. MOLINA (JM)                                   *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : CLCURS01                                         *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : RECALIFICA EL PUNTAJE DE UN CURADOR (CURATOR     *
000600*             : SCORE) Y, SOBRE DEMANDA, DERIVA EL PUNTAJE       *
000700*             : MEZCLADO DE PENALIZACION (BLENDED SLASHING),     *
000800*             : EL MULTIPLICADOR DE RECOMPENSA, LA BANDERA DE    *
000900*             : SUSPENSION Y EL MULTIPLICADOR DE PODER DE VOTO.  *
001000* ARCHIVOS    : CLCURW=A                                         *
001100* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 241192                                           *
001400* NOMBRE      : CALIFICACION DE CURADOR (CURATOR SCORING SVC)    *
001500******************************************************************
001600 ID DIVISION.
001700 PROGRAM-ID. CLCURS01.
001800 AUTHOR. J. MOLINA.
001900 INSTALLATION. CLAWGIC - DEPTO DE SISTEMAS.
002000 DATE-WRITTEN. 02/05/1989.
002100 DATE-COMPILED.
002200 SECURITY.  USO INTERNO UNICAMENTE - PROHIBIDA SU DIVULGACION.
002300******************************************************************
002400*                       H I S T O R I A L                        *
002500******************************************************************
002600* FECHA       PROGRAMADOR        REQ        DESCRIPCION
002700* 02/05/1989  J.MOLINA  (JM)    CLW-0008   VERSION INICIAL DEL    CLW-0008
002800*                                          MOTOR DE INDICE DE     CLW-0008
002900*                                          RIESGO POR SUMA PON-   CLW-0008
003000*                                          DERADA DE FACTORES     CLW-0008
003100* 19/01/1994  J.MOLINA  (JM)    CLW-0044   AGREGA TOPE DE PENA-   CLW-0044
003200*                                          LIZACION POR BANDERAS  CLW-0044
003300*                                          Y REDONDEO A 4 DECI-   CLW-0044
003400*                                          MALES DEL INDICE       CLW-0044
003500* 17/10/1998  R.CASTELLANOS(RC) CLW-0157   AMPLIACION Y2K - FECHA CLW-0157
003600*                                          DE SISTEMA PASA A 4    CLW-0157
003700*                                          DIGITOS DE ANIO EN     CLW-0157
003800*                                          TODOS LOS SELLOS       CLW-0157
003900* 23/08/2007  R.CASTELLANOS(RC) CLW-0199   AGREGA CONSULTA DE     CLW-0199
004000*                                          INDICE MEZCLADO CON    CLW-0199
004100*                                          CUATRO FACTORES EXTER- CLW-0199
004200*                                          NOS Y MULTIPLICADOR    CLW-0199
004300*                                          DE BENEFICIO DERIVADO  CLW-0199
004400* 09/11/2015  L.PINEDA  (LP)    CLW-0248   AGREGA BANDERA DE      CLW-0248
004500*                                          SUSPENSION AUTOMATICA  CLW-0248
004600*                                          CUANDO EL INDICE MEZ-  CLW-0248
004700*                                          CLADO CAE BAJO EL      CLW-0248
004800*                                          UMBRAL MINIMO          CLW-0248
004900* 14/01/2025  J.MOLINA  (JM)    CLW-0312   REPOTENCIA EL MODULO   CLW-0312
005000*                                          PARA CALIFICAR CURA-   CLW-0312
005100*                                          DORES DE MERCADOS DE   CLW-0312
005200*                                          PREDICCION SOBRE DE-   CLW-0312
005300*                                          BATES DE AGENTES IA    CLW-0312
005400* 05/02/2025  R.CASTELLANOS(RC) CLW-0320   AGREGA MULTIPLICADOR   CLW-0320
005500*                                          DE POTENCIA DE VOTO    CLW-0320
005600*                                          DERIVADO DEL PUNTAJE   CLW-0320
005700*                                          DE CURADOR             CLW-0320
005710* 24/02/2025  L.PINEDA  (LP)    CLW-0329   EL CONTADOR DE REGRA-  CLW-0329
005720*                                          BACIONES DE CLCURW     CLW-0329
005730*                                          PASA A 77 SUELTO       CLW-0329
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CLCURW ASSIGN TO CLCURW
006800            ORGANIZATION  IS INDEXED
006900            ACCESS        IS RANDOM
007000            RECORD KEY    IS CLCW-LLAVE
007100            FILE STATUS   IS FS-CLCURW
007200                             FSE-CLCURW.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600******************************************************************
007700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007800******************************************************************
007900*   MAESTRO DE CURADOR POR MERCADO
008000 FD CLCURW.
008100     COPY CLCURWD.
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008500******************************************************************
008600 01 WKS-FS-STATUS.
008700    02 WKS-STATUS.
008800       04 FS-CLCURW              PIC 9(02) VALUE ZEROES.
008900       04 FSE-CLCURW.
009000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009300*      VARIABLES RUTINA DE FSE
009400       04 PROGRAMA               PIC X(08) VALUE SPACES.
009500       04 ARCHIVO                PIC X(08) VALUE SPACES.
009600       04 ACCION                 PIC X(10) VALUE SPACES.
009700       04 LLAVE                  PIC X(53) VALUE SPACES.
009800******************************************************************
009900*          PARAMETROS DE ENTRADA Y CONTADORES COMP               *
010000******************************************************************
010100 01 WKS-PARAMETRO-ENTRADA.
010200    02 WKS-PARM-WALLET                PIC X(44) VALUE SPACES.
010300    02 WKS-PARM-MERCADO                PIC 9(09) VALUE ZERO.
010400    02 WKS-PARM-GOLDEN-SET             PIC S9(01)V9(04) VALUE 0.
010500    02 WKS-PARM-AUDIT-EXT              PIC S9(01)V9(04) VALUE 0.
010600    02 WKS-PARM-CONSENSO               PIC S9(01)V9(04) VALUE 0.
010700    02 WKS-PARM-COMPORTAMIENTO         PIC S9(01)V9(04) VALUE 0.
010800    02 FILLER                          PIC X(04).
010850*--> CLW-0329: CONTADOR DE REGRABACIONES EN 77, AL ESTILO DE   CLW-0329
010860*--> LOS CAMPOS DE CONTROL SUELTOS DE ESTE TALLER                CLW-0329
010870 77 WKS-REGRABADOS-CLCURW      COMP PIC 9(04) VALUE ZERO.
011200 01 WKS-SWITCHES.
011300    02 WKS-CURADOR-VALIDO-SW           PIC 9(01) VALUE 0.
011400       88 WKS-CURADOR-VALIDO                    VALUE 1.
011500    02 WKS-SUSPENDER-SW                PIC 9(01) VALUE 0.
011600       88 WKS-DEBE-SUSPENDER                    VALUE 1.
011700    02 WKS-RAZON-CORRIDA               PIC X(20) VALUE SPACES.
011800    02 FILLER                          PIC X(08).
011900******************************************************************
012000*                    S E L L O   D E   T I E M P O               *
012100******************************************************************
012200 01 WKS-FECHA-SISTEMA                 PIC 9(08) VALUE ZEROES.
012300 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
012400    02 WKS-FS-ANO                     PIC 9(04).
012500    02 WKS-FS-MES                     PIC 9(02).
012600    02 WKS-FS-DIA                     PIC 9(02).
012700 01 WKS-HORA-SISTEMA                  PIC 9(08) VALUE ZEROES.
012800 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
012900    02 WKS-HS-HH                      PIC 9(02).
013000    02 WKS-HS-MM                      PIC 9(02).
013100    02 WKS-HS-SS                      PIC 9(02).
013200    02 WKS-HS-CC                      PIC 9(02).
013300 01 WKS-AHORA                         PIC X(26) VALUE SPACES.
013400 01 WKS-AHORA-R REDEFINES WKS-AHORA.
013500    02 WKS-AH-ANO                     PIC X(04).
013600    02 FILLER                         PIC X(01).
013700    02 WKS-AH-MES                     PIC X(02).
013800    02 FILLER                         PIC X(01).
013900    02 WKS-AH-DIA                     PIC X(02).
014000    02 FILLER                         PIC X(01).
014100    02 WKS-AH-HH                      PIC X(02).
014200    02 FILLER                         PIC X(01).
014300    02 WKS-AH-MIN                     PIC X(02).
014400    02 FILLER                         PIC X(01).
014500    02 WKS-AH-SEG                     PIC X(02).
014600    02 FILLER                         PIC X(01).
014700    02 WKS-AH-MICRO                   PIC X(06).
014800******************************************************************
014900*      A R E A S   D E L   C A L C U L O   D E L   P U N T A J E *
015000******************************************************************
015100 01 WKS-FRAUDE-TOPADO                 PIC 9(02) VALUE 0.
015200 01 WKS-PENALIZACION-FRAUDE           PIC S9(01)V9(04) VALUE 0.
015300 01 WKS-CURATOR-SCORE                 PIC S9(01)V9(04) VALUE 0.
015400 01 WKS-BLENDED-SLASHING              PIC S9(01)V9(04) VALUE 0.
015500 01 WKS-REWARD-MULTIPLIER             PIC S9(01)V9(04) VALUE 0.
015600 01 WKS-VOTING-POWER-MULT             PIC S9(01)V9(04) VALUE 0.
015700 01 WKS-VOTING-POWER-CRUDO            PIC S9(03)V9(04) VALUE 0.
015800 01 WKS-MASCARA-TASA                  PIC -9.9999 VALUE ZERO.
015900 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9.999999 VALUE ZERO.
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*               S E C C I O N    P R I N C I P A L
016400******************************************************************
016500 0000-PRINCIPAL SECTION.
016600     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-ABRIR-ARCHIVOS-E
016700     PERFORM 1100-LEE-CURADOR    THRU 1100-LEE-CURADOR-E
016800     IF WKS-CURADOR-VALIDO
016900        PERFORM 2000-CALCULA-CURATOR-SCORE
017000           THRU 2000-CALCULA-CURATOR-SCORE-E
017100        PERFORM 2100-GRABA-CURATOR-SCORE
017200           THRU 2100-GRABA-CURATOR-SCORE-E
017300        PERFORM 3000-CALCULA-BLENDED-SLASHING
017400           THRU 3000-CALCULA-BLENDED-SLASHING-E
017500        PERFORM 3100-CALCULA-VOTING-POWER
017600           THRU 3100-CALCULA-VOTING-POWER-E
017700        MOVE 'APLICADO'        TO WKS-RAZON-CORRIDA
017800     END-IF
017900     PERFORM 8000-ESTADISTICAS   THRU 8000-ESTADISTICAS-E
018000     PERFORM 9000-CIERRA-ARCHIVOS
018100        THRU 9000-CIERRA-ARCHIVOS-E
018200     STOP RUN.
018300 0000-PRINCIPAL-E. EXIT.
018400
018500******************************************************************
018600*                A P E R T U R A   D E   A R C H I V O S         *
018700******************************************************************
018800 1000-ABRIR-ARCHIVOS SECTION.
018900     ACCEPT WKS-PARM-WALLET        FROM SYSIN
019000     ACCEPT WKS-PARM-MERCADO       FROM SYSIN
019100     ACCEPT WKS-PARM-GOLDEN-SET    FROM SYSIN
019200     ACCEPT WKS-PARM-AUDIT-EXT     FROM SYSIN
019300     ACCEPT WKS-PARM-CONSENSO      FROM SYSIN
019400     ACCEPT WKS-PARM-COMPORTAMIENTO FROM SYSIN
019500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
019600     ACCEPT WKS-HORA-SISTEMA FROM TIME
019700     MOVE WKS-FS-ANO   TO WKS-AH-ANO
019800     MOVE WKS-FS-MES   TO WKS-AH-MES
019900     MOVE WKS-FS-DIA   TO WKS-AH-DIA
020000     MOVE WKS-HS-HH    TO WKS-AH-HH
020100     MOVE WKS-HS-MM    TO WKS-AH-MIN
020200     MOVE WKS-HS-SS    TO WKS-AH-SEG
020300     MOVE WKS-HS-CC    TO WKS-AH-MICRO(1:2)
020400     MOVE '0000'       TO WKS-AH-MICRO(3:4)
020500     MOVE '-'          TO WKS-AHORA(5:1) WKS-AHORA(8:1)
020600     MOVE '-'          TO WKS-AHORA(11:1)
020700     MOVE '.'          TO WKS-AHORA(14:1) WKS-AHORA(17:1)
020800     MOVE '.'          TO WKS-AHORA(20:1)
020900     MOVE 'CLCURS01'   TO PROGRAMA
021000
021100     OPEN I-O CLCURW
021200
021300     IF FS-CLCURW NOT EQUAL 0
021400        MOVE 'OPEN'     TO    ACCION
021500        MOVE SPACES     TO    LLAVE
021600        MOVE 'CLCURW'   TO    ARCHIVO
021700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021800                              FS-CLCURW, FSE-CLCURW
021900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CLCURW<<<'
022000                UPON CONSOLE
022100        MOVE 91 TO RETURN-CODE
022200        STOP RUN
022300     END-IF.
022400 1000-ABRIR-ARCHIVOS-E. EXIT.
022500
022600******************************************************************
022700*                   L E E   C U R A D O R                        *
022800******************************************************************
022900 1100-LEE-CURADOR SECTION.
023000     MOVE 0 TO WKS-CURADOR-VALIDO-SW
023100     MOVE WKS-PARM-WALLET  TO CLCW-WALLET
023200     MOVE WKS-PARM-MERCADO TO CLCW-MERCADO-LLAVE
023300     READ CLCURW
023400       INVALID KEY
023500          MOVE 'NOT_APPLIED' TO WKS-RAZON-CORRIDA
023600          DISPLAY '>>> CLCURW, CURADOR NO ENCONTRADO: '
023700                  CLCW-LLAVE UPON CONSOLE
023800       NOT INVALID KEY
023900          MOVE 1 TO WKS-CURADOR-VALIDO-SW
024000     END-READ.
024100 1100-LEE-CURADOR-E. EXIT.
024200
024300******************************************************************
024400*         C A L C U L O   D E L   C U R A T O R   S C O R E      *
024500******************************************************************
024600*--> CLW-0044: FRAUDPENALTY = MIN(BANDERAS,10) * 0.1 - LA PENA
024700*--> NO CRECE MAS ALLA DE 10 BANDERAS (TOPE DE PENALIZACION 1.0)
024800*--> CURATORSCORE = CALIBRACION*.40 + ESTABILIDAD*.25 +
024900*--> AUDITORIA*.20 - FRAUDPENALTY*.15, LUEGO TOPADO A [0,1] Y
025000*--> REDONDEADO A 4 DECIMALES
025100 2000-CALCULA-CURATOR-SCORE SECTION.
025200     IF CLCW-BANDERAS-FRAUDE > 10
025300        MOVE 10 TO WKS-FRAUDE-TOPADO
025400     ELSE
025500        MOVE CLCW-BANDERAS-FRAUDE TO WKS-FRAUDE-TOPADO
025600     END-IF
025700     COMPUTE WKS-PENALIZACION-FRAUDE ROUNDED =
025800             WKS-FRAUDE-TOPADO * 0.1
025900
026000     COMPUTE WKS-CURATOR-SCORE ROUNDED =
026100             CLCW-TASA-CALIBRACION      * 0.40 +
026200             CLCW-ESTABILIDAD-ALINEACION * 0.25 +
026300             CLCW-TASA-AUDITORIA         * 0.20 -
026400             WKS-PENALIZACION-FRAUDE     * 0.15
026500
026600     IF WKS-CURATOR-SCORE < 0
026700        MOVE 0 TO WKS-CURATOR-SCORE
026800     END-IF
026900     IF WKS-CURATOR-SCORE > 1
027000        MOVE 1 TO WKS-CURATOR-SCORE
027100     END-IF.
027200 2000-CALCULA-CURATOR-SCORE-E. EXIT.
027300
027400******************************************************************
027500*          G R A B A   C U R A T O R   S C O R E                 *
027600******************************************************************
027700 2100-GRABA-CURATOR-SCORE SECTION.
027800     MOVE WKS-CURATOR-SCORE TO CLCW-PUNTAJE-CURADOR
027900     MOVE WKS-AHORA         TO CLCW-FECHA-ACTUALIZACION
028000     REWRITE REG-CLCURW
028100       INVALID KEY
028200          DISPLAY 'CLCURW, ERROR AL REGRABAR: '
028300                  CLCW-LLAVE UPON CONSOLE
028400       NOT INVALID KEY
028500          ADD 1 TO WKS-REGRABADOS-CLCURW
028600     END-REWRITE.
028700 2100-GRABA-CURATOR-SCORE-E. EXIT.
028800
028900******************************************************************
029000*    C O N S U L T A   D E L   I N D I C E   M E Z C L A D O     *
029100******************************************************************
029200*--> CLW-0199/CLW-0248: BLENDEDSLASHINGSCORE SE CALCULA SOBRE
029300*--> DEMANDA A PARTIR DE CUATRO FACTORES EXTERNOS, NO SE GRABA.
029400*--> EL MULTIPLICADOR DE RECOMPENSA Y LA BANDERA DE SUSPENSION
029500*--> SE DERIVAN DE SUS UMBRALES
029600 3000-CALCULA-BLENDED-SLASHING SECTION.
029700     COMPUTE WKS-BLENDED-SLASHING ROUNDED =
029800             WKS-PARM-GOLDEN-SET       * 0.40 +
029900             WKS-PARM-AUDIT-EXT        * 0.25 +
030000             WKS-PARM-CONSENSO         * 0.20 +
030100             WKS-PARM-COMPORTAMIENTO   * 0.15
030200
030300     MOVE 0 TO WKS-SUSPENDER-SW
030400     EVALUATE TRUE
030500        WHEN WKS-BLENDED-SLASHING >= 0.60
030600             MOVE 1.00 TO WKS-REWARD-MULTIPLIER
030700        WHEN WKS-BLENDED-SLASHING >= 0.40
030800             MOVE 0.50 TO WKS-REWARD-MULTIPLIER
030900        WHEN OTHER
031000             MOVE 0.10 TO WKS-REWARD-MULTIPLIER
031100     END-EVALUATE
031200     IF WKS-BLENDED-SLASHING < 0.40
031300        MOVE 1 TO WKS-SUSPENDER-SW
031400     END-IF.
031500 3000-CALCULA-BLENDED-SLASHING-E. EXIT.
031600
031700******************************************************************
031800*--> CLW-0320: VOTINGPOWERMULTIPLIER = TOPE(SCORE*2.0, 1.0, 2.0)
031900*--> REDONDEADO A 4 DECIMALES
032000 3100-CALCULA-VOTING-POWER SECTION.
032100     COMPUTE WKS-VOTING-POWER-CRUDO ROUNDED =
032200             WKS-CURATOR-SCORE * 2.0
032300     MOVE WKS-VOTING-POWER-CRUDO TO WKS-VOTING-POWER-MULT
032400     IF WKS-VOTING-POWER-MULT < 1.0
032500        MOVE 1.0 TO WKS-VOTING-POWER-MULT
032600     END-IF
032700     IF WKS-VOTING-POWER-MULT > 2.0
032800        MOVE 2.0 TO WKS-VOTING-POWER-MULT
032900     END-IF.
033000 3100-CALCULA-VOTING-POWER-E. EXIT.
033100
033200******************************************************************
033300*                      E S T A D I S T I C A S                   *
033400******************************************************************
033500 8000-ESTADISTICAS SECTION.
033600     DISPLAY '******************************************'
033700     DISPLAY 'CLCURS01 - CALIFICACION DE CURADOR: '
033800             CLCW-LLAVE
033900     DISPLAY 'RAZON DE LA CORRIDA:         ' WKS-RAZON-CORRIDA
034000     MOVE WKS-CURATOR-SCORE TO WKS-MASCARA-TASA
034100     DISPLAY 'CURATOR-SCORE:               ' WKS-MASCARA-TASA
034200     MOVE WKS-BLENDED-SLASHING TO WKS-MASCARA-TASA
034300     DISPLAY 'BLENDED-SLASHING-SCORE:      ' WKS-MASCARA-TASA
034400     MOVE WKS-REWARD-MULTIPLIER TO WKS-MASCARA-TASA
034500     DISPLAY 'REWARD-MULTIPLIER:           ' WKS-MASCARA-TASA
034600     DISPLAY 'SHOULD-SUSPEND:              ' WKS-SUSPENDER-SW
034700     MOVE WKS-VOTING-POWER-MULT TO WKS-MASCARA-TASA
034800     DISPLAY 'VOTING-POWER-MULTIPLIER:     ' WKS-MASCARA-TASA
034900     MOVE WKS-REGRABADOS-CLCURW TO WKS-MASCARA
035000     DISPLAY 'REGRABADOS EN CLCURW:        ' WKS-MASCARA
035100     DISPLAY '******************************************'.
035200 8000-ESTADISTICAS-E. EXIT.
035300
035400******************************************************************
035500*                   C I E R R A   A R C H I V O S                *
035600******************************************************************
035700 9000-CIERRA-ARCHIVOS SECTION.
035800     CLOSE CLCURW.
035900 9000-CIERRA-ARCHIVOS-E. EXIT.
