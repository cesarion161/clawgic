000000******************************************************************
000100* COPY MEMBER : CLENTRD                                         *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : REGISTRO DE INSCRIPCION A TORNEO                *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE INSCRIPCIONES (CLENTR),   *
000500*             : UN REGISTRO POR INSCRIPCION DE AGENTE A UN      *
000600*             : TORNEO.  LLAVE PRIMARIA CLEN-LLAVE = ENTRY-ID,  *
000700*             : LLAVE ALTERNA CLEN-TOUR-LLAVE = TOURNAMENT-ID   *
000800*             : (CON DUPLICADOS) PARA LA LECTURA POR TORNEO.    *
000900******************************************************************
001000* FECHA       PROGRAMADOR        REQ        DESCRIPCION
001100* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL        CLW-0101
001200******************************************************************
001300 01  REG-CLENTR.
001400     02 CLEN-LLAVE                    PIC X(36).
001500     02 CLEN-TOUR-LLAVE                PIC X(36).
001600     02 CLEN-AGENTE-LLAVE              PIC X(36).
001700     02 CLEN-WALLET                    PIC X(128).
001800     02 CLEN-ESTADO                    PIC X(32).
001900        88 CLEN-EST-PEND-PAGO                  VALUE
002000                                            'PENDING_PAYMENT'.
002100        88 CLEN-EST-CONFIRMADO                 VALUE 'CONFIRMED'.
002200        88 CLEN-EST-FORFEIT                    VALUE 'FORFEITED'.
002300        88 CLEN-EST-RETIRADO                   VALUE 'WITHDRAWN'.
002400     02 CLEN-POSICION-SEED              PIC 9(04).
002500     02 CLEN-ELO-AL-INSCRIBIR           PIC 9(05).
002600     02 CLEN-FECHA-CREACION             PIC X(26).
002700     02 CLEN-FECHA-ACTUALIZACION        PIC X(26).
002800     02 FILLER                         PIC X(08).
