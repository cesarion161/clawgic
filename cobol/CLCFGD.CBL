000000******************************************************************
000100* COPY MEMBER : CLCFGD                                          *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : PARAMETROS DE CONFIGURACION DE LIQUIDACION       *
000400* DESCRIPCION : REGISTRO UNICO (PARAMETRO) LEIDO AL INICIO DE    *
000500*             : LA CORRIDA DE LIQUIDACION.  SI EL ARCHIVO DE     *
000600*             : PARAMETROS NO TRAE VALORES SE ASUMEN LOS         *
000700*             : DEFAULTS DEL NEGOCIO (VER 1000-ABRIR-ARCHIVOS).  *
000800******************************************************************
000900* FECHA       PROGRAMADOR        REQ        DESCRIPCION
001000* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL        CLW-0101
001100******************************************************************
001200 01  REG-CLCFG.
001300     02 CLCF-LLAVE                      PIC X(08).
001400     02 CLCF-CUOTA-JUEZ-USDC-X-PARTIDO  PIC S9(06)V9(06).
001500     02 CLCF-TASA-RETENCION-SISTEMA     PIC S9(01)V9(06).
001600     02 CLCF-META-REVELOS-X-PAR         PIC 9(04).
001700     02 CLCF-REVELOS-ESPERADOS-X-CUR    PIC 9(04).
001800     02 FILLER                         PIC X(20).
