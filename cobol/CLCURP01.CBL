000000******************************************************************
000100* PROGRAMADOR : ERICK D. RAMIREZ (EDR)                           *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : CLCURP01                                         *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : CALCULA LA INSTANTANEA DE OFERTA DE CURADORES    *
000600*             : (CURATOR SUPPLY SNAPSHOT) PARA UNA RONDA DE      *
000700*             : CURACION.  SOLO CONSULTA, NO GRABA NADA.         *
000800* ARCHIVOS    : CLROND=C,CLCURW=C,CLCFG=C                        *
000900* ACCION (ES) : C=CONSULTAR                                      *
001000* INSTALADO   : DD/MM/AAAA                                       *
001100* BPM/RATIONAL: 228866                                           *
001200* NOMBRE      : INSTANTANEA DE OFERTA DE CURADORES               *
001300******************************************************************
001400 ID DIVISION.
001500 PROGRAM-ID. CLCURP01.
001600 AUTHOR. ERICK D. RAMIREZ.
001700 INSTALLATION. CLAWGIC - DEPTO DE SISTEMAS.
001800 DATE-WRITTEN. 09/01/1993.
001900 DATE-COMPILED.
002000 SECURITY.  USO INTERNO UNICAMENTE - PROHIBIDA SU DIVULGACION.
002100******************************************************************
002200*                       H I S T O R I A L                        *
002300******************************************************************
002400* FECHA       PROGRAMADOR        REQ        DESCRIPCION
002500* 09/01/1993  E.RAMIREZ (EDR)   CLW-0012   VERSION INICIAL DEL    CLW-0012
002600*                                          MODULO DE CONTEO DE    CLW-0012
002700*                                          DIAS EN MORA POR       CLW-0012
002800*                                          CICLO DE TARJETA       CLW-0012
002900* 22/06/1996  E.RAMIREZ (EDR)   CLW-0067   PASA DE CONSULTA EN    CLW-0067
003000*                                          LINEA A PROCESO POR    CLW-0067
003100*                                          LOTES CON LECTURA      CLW-0067
003200*                                          SECUENCIAL DE CICLOS   CLW-0067
003300* 14/09/1998  R.CASTELLANOS(RC) CLW-0158   AMPLIACION Y2K - TODAS CLW-0158
003400*                                          LAS FECHAS DE CICLO    CLW-0158
003500*                                          PASAN A 4 DIGITOS DE   CLW-0158
003600*                                          ANIO                   CLW-0158
003700* 11/04/2004  R.CASTELLANOS(RC) CLW-0203   AGREGA TOTALIZACION DE CLW-0203
003800*                                          CICLOS VENCIDOS POR    CLW-0203
003900*                                          CUENTA CORPORATIVA     CLW-0203
004000* 20/01/2025  E.RAMIREZ (EDR)   CLW-0313   REPOTENCIA EL MODULO   CLW-0313
004100*                                          PARA CALCULAR LA       CLW-0313
004200*                                          OFERTA DE CURADORES    CLW-0313
004300*                                          REQUERIDA POR RONDA    CLW-0313
004400*                                          DE CURACION DE DEBA-   CLW-0313
004500*                                          TES DE AGENTES IA      CLW-0313
004600* 06/02/2025  J.MOLINA  (JM)    CLW-0321   AGREGA DEFAULTS DE     CLW-0321
004700*                                          CONFIGURACION CUANDO   CLW-0321
004800*                                          CLCFG VIENE VACIO O    CLW-0321
004900*                                          CON VALORES EN CERO    CLW-0321
004910* 21/02/2025  L.PINEDA  (LP)    CLW-0326   RONDA SIN MERCADO     CLW-0326
004920*                                          ASIGNADO YA NO SE      CLW-0326
004930*                                          SALTA COMO CORRIDA     CLW-0326
004940*                                          VACIA, ABORTA LA       CLW-0326
004950*                                          CORRIDA                CLW-0326
004960* 24/02/2025  L.PINEDA  (LP)    CLW-0330   EL CONTADOR DE ACTIVOS CLW-0330
004970*                                          CONTADOS PASA A 77     CLW-0330
004980*                                          SUELTO                 CLW-0330
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CLROND ASSIGN TO CLROND
006000            ORGANIZATION  IS INDEXED
006100            ACCESS        IS RANDOM
006200            RECORD KEY    IS CLRN-LLAVE
006300            FILE STATUS   IS FS-CLROND
006400                             FSE-CLROND.
006500
006600     SELECT CLCURW ASSIGN TO CLCURW
006700            ORGANIZATION  IS INDEXED
006800            ACCESS        IS DYNAMIC
006900            RECORD KEY    IS CLCW-LLAVE
007000            ALTERNATE RECORD KEY IS CLCW-MERCADO-LLAVE
007100                                  WITH DUPLICATES
007200            FILE STATUS   IS FS-CLCURW
007300                             FSE-CLCURW.
007400
007500     SELECT CLCFG ASSIGN TO CLCFG
007600            ORGANIZATION  IS SEQUENTIAL
007700            ACCESS        IS SEQUENTIAL
007800            FILE STATUS   IS FS-CLCFG
007900                             FSE-CLCFG.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300******************************************************************
008400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008500******************************************************************
008600*   REGISTRO DE RONDA DE CURACION
008700*   MAESTRO DE CURADOR POR MERCADO
008800*   PARAMETROS DE LIQUIDACION
008900 FD CLROND.
009000     COPY CLRONDD.
009100 FD CLCURW.
009200     COPY CLCURWD.
009300 FD CLCFG.
009400     COPY CLCFGD.
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009800******************************************************************
009900 01 WKS-FS-STATUS.
010000    02 WKS-STATUS.
010100       04 FS-CLROND              PIC 9(02) VALUE ZEROES.
010200       04 FSE-CLROND.
010300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010600       04 FS-CLCURW              PIC 9(02) VALUE ZEROES.
010700       04 FSE-CLCURW.
010800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011100       04 FS-CLCFG               PIC 9(02) VALUE ZEROES.
011200       04 FSE-CLCFG.
011300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011600*      VARIABLES RUTINA DE FSE
011700       04 PROGRAMA               PIC X(08) VALUE SPACES.
011800       04 ARCHIVO                PIC X(08) VALUE SPACES.
011900       04 ACCION                 PIC X(10) VALUE SPACES.
012000       04 LLAVE                  PIC X(53) VALUE SPACES.
012100******************************************************************
012200*          PARAMETROS DE ENTRADA Y CONTADORES COMP               *
012300******************************************************************
012400 01 WKS-PARAMETRO-ENTRADA.
012500    02 WKS-PARM-RONDA                 PIC 9(09) VALUE ZERO.
012600    02 FILLER                         PIC X(04).
012650*--> CLW-0330: CONTADOR DE CURADORES ACTIVOS EN 77, AL ESTILO  CLW-0330
012660*--> DE LOS CAMPOS DE CONTROL SUELTOS DE ESTE TALLER             CLW-0330
012670 77 WKS-ACTIVOS-CONTADOS       COMP PIC 9(06) VALUE ZERO.
013000 01 WKS-SWITCHES.
013100    02 WKS-RONDA-VALIDA-SW             PIC 9(01) VALUE 0.
013200       88 WKS-RONDA-VALIDA                      VALUE 1.
013300    02 WKS-RAZON-CORRIDA               PIC X(20) VALUE SPACES.
013400    02 FILLER                          PIC X(08).
013500******************************************************************
013600*                    S E L L O   D E   T I E M P O               *
013700******************************************************************
013800 01 WKS-FECHA-SISTEMA                 PIC 9(08) VALUE ZEROES.
013900 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
014000    02 WKS-FS-ANO                     PIC 9(04).
014100    02 WKS-FS-MES                     PIC 9(02).
014200    02 WKS-FS-DIA                     PIC 9(02).
014300 01 WKS-HORA-SISTEMA                  PIC 9(08) VALUE ZEROES.
014400 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
014500    02 WKS-HS-HH                      PIC 9(02).
014600    02 WKS-HS-MM                      PIC 9(02).
014700    02 WKS-HS-SS                      PIC 9(02).
014800    02 WKS-HS-CC                      PIC 9(02).
014900 01 WKS-AHORA                         PIC X(26) VALUE SPACES.
015000 01 WKS-AHORA-R REDEFINES WKS-AHORA.
015100    02 WKS-AH-ANO                     PIC X(04).
015200    02 FILLER                         PIC X(01).
015300    02 WKS-AH-MES                     PIC X(02).
015400    02 FILLER                         PIC X(01).
015500    02 WKS-AH-DIA                     PIC X(02).
015600    02 FILLER                         PIC X(01).
015700    02 WKS-AH-HH                      PIC X(02).
015800    02 FILLER                         PIC X(01).
015900    02 WKS-AH-MIN                     PIC X(02).
016000    02 FILLER                         PIC X(01).
016100    02 WKS-AH-SEG                     PIC X(02).
016200    02 FILLER                         PIC X(01).
016300    02 WKS-AH-MICRO                   PIC X(06).
016400******************************************************************
016500*      A R E A S   D E   L A   I N S T A N T A N E A   D E       *
016600*      O F E R T A   D E   C U R A D O R E S                     *
016700******************************************************************
016800 01 WKS-GENERATED-PAIRS               PIC 9(06) VALUE 0.
016900 01 WKS-TARGET-REVEALS-PAIR           PIC 9(04) VALUE 0.
017000 01 WKS-EXPECTED-REVEALS-CUR          PIC 9(04) VALUE 0.
017100 01 WKS-REQUIRED-REVEALS              PIC 9(09) VALUE 0.
017200 01 WKS-REQUIRED-CURATORS             PIC 9(06) VALUE 0.
017300 01 WKS-ACTIVE-CURATORS               PIC 9(06) VALUE 0.
017400 01 WKS-SUPPLY-RATIO                  PIC S9(01)V9(04) VALUE 0.
017500 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9.999999 VALUE ZERO.
017600 01 WKS-MASCARA-TASA                  PIC -9.9999 VALUE ZERO.
017700******************************************************************
017800 PROCEDURE DIVISION.
017900******************************************************************
018000*               S E C C I O N    P R I N C I P A L
018100******************************************************************
018200 0000-PRINCIPAL SECTION.
018300     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-ABRIR-ARCHIVOS-E
018400     PERFORM 1100-LEE-RONDA      THRU 1100-LEE-RONDA-E
018500     IF WKS-RONDA-VALIDA
018600        PERFORM 2000-CUENTA-CURADORES-ACTIVOS
018700           THRU 2000-CUENTA-CURADORES-ACTIVOS-E
018800        PERFORM 3000-CALCULA-REQUERIDOS
018900           THRU 3000-CALCULA-REQUERIDOS-E
019000        PERFORM 3100-CALCULA-SUPPLY-RATIO
019100           THRU 3100-CALCULA-SUPPLY-RATIO-E
019200        MOVE 'APLICADO'        TO WKS-RAZON-CORRIDA
019300     END-IF
019400     PERFORM 8000-MUESTRA-SNAPSHOT
019500        THRU 8000-MUESTRA-SNAPSHOT-E
019600     PERFORM 9000-CIERRA-ARCHIVOS
019700        THRU 9000-CIERRA-ARCHIVOS-E
019800     STOP RUN.
019900 0000-PRINCIPAL-E. EXIT.
020000
020100******************************************************************
020200*                A P E R T U R A   D E   A R C H I V O S         *
020300******************************************************************
020400 1000-ABRIR-ARCHIVOS SECTION.
020500     ACCEPT WKS-PARM-RONDA FROM SYSIN
020600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
020700     ACCEPT WKS-HORA-SISTEMA FROM TIME
020800     MOVE WKS-FS-ANO   TO WKS-AH-ANO
020900     MOVE WKS-FS-MES   TO WKS-AH-MES
021000     MOVE WKS-FS-DIA   TO WKS-AH-DIA
021100     MOVE WKS-HS-HH    TO WKS-AH-HH
021200     MOVE WKS-HS-MM    TO WKS-AH-MIN
021300     MOVE WKS-HS-SS    TO WKS-AH-SEG
021400     MOVE WKS-HS-CC    TO WKS-AH-MICRO(1:2)
021500     MOVE '0000'       TO WKS-AH-MICRO(3:4)
021600     MOVE '-'          TO WKS-AHORA(5:1) WKS-AHORA(8:1)
021700     MOVE '-'          TO WKS-AHORA(11:1)
021800     MOVE '.'          TO WKS-AHORA(14:1) WKS-AHORA(17:1)
021900     MOVE '.'          TO WKS-AHORA(20:1)
022000     MOVE 'CLCURP01' TO PROGRAMA
022100
022200     OPEN INPUT CLROND CLCURW CLCFG
022300
022400     IF FS-CLROND NOT EQUAL 0
022500        MOVE 'OPEN'     TO    ACCION
022600        MOVE SPACES     TO    LLAVE
022700        MOVE 'CLROND'   TO    ARCHIVO
022800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022900                              FS-CLROND, FSE-CLROND
023000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CLROND<<<'
023100                UPON CONSOLE
023200        MOVE 91 TO RETURN-CODE
023300        STOP RUN
023400     END-IF
023500
023600     IF FS-CLCURW NOT EQUAL 0
023700        MOVE 'OPEN'     TO    ACCION
023800        MOVE SPACES     TO    LLAVE
023900        MOVE 'CLCURW'   TO    ARCHIVO
024000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024100                              FS-CLCURW, FSE-CLCURW
024200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CLCURW<<<'
024300                UPON CONSOLE
024400        MOVE 91 TO RETURN-CODE
024500        STOP RUN
024600     END-IF
024700
024800*--> CLW-0321: SI EL ARCHIVO DE PARAMETROS VIENE VACIO SE TOMAN
024900*--> LOS DEFAULTS DEL NEGOCIO (META-REVELOS 3, REVELOS-ESPERA 6)
025000     MOVE 3 TO CLCF-META-REVELOS-X-PAR
025100     MOVE 6 TO CLCF-REVELOS-ESPERADOS-X-CUR
025200     IF FS-CLCFG = 0
025300        READ CLCFG
025400          AT END
025500             CONTINUE
025600        END-READ
025700     END-IF.
025800 1000-ABRIR-ARCHIVOS-E. EXIT.
025900
026000******************************************************************
026100*                     L E E   R O N D A                          *
026200******************************************************************
026300 1100-LEE-RONDA SECTION.
026400     MOVE 0 TO WKS-RONDA-VALIDA-SW
026500     MOVE WKS-PARM-RONDA TO CLRN-LLAVE
026600     READ CLROND
026700       INVALID KEY
026800          MOVE 'NOT_APPLIED' TO WKS-RAZON-CORRIDA
026900          DISPLAY '>>> CLROND, RONDA NO ENCONTRADA: '
027000                  CLRN-LLAVE UPON CONSOLE
027100       NOT INVALID KEY
027200          IF CLRN-MERCADO-LLAVE = 0
027210             DISPLAY '*** ERROR FATAL: RONDA SIN MERCADO '
027220                     'ASIGNADO: ' CLRN-LLAVE UPON CONSOLE
027230             MOVE 91 TO RETURN-CODE
027240             PERFORM 9000-CIERRA-ARCHIVOS
027250                THRU 9000-CIERRA-ARCHIVOS-E
027260             STOP RUN
027600          ELSE
027700             MOVE 1 TO WKS-RONDA-VALIDA-SW
027800             IF CLRN-PARES > 0
027900                MOVE CLRN-PARES TO WKS-GENERATED-PAIRS
028000             ELSE
028100                MOVE 0          TO WKS-GENERATED-PAIRS
028200             END-IF
028300          END-IF
028400     END-READ.
028500 1100-LEE-RONDA-E. EXIT.
028600
028700******************************************************************
028800*     C O N T E O   D E   C U R A D O R E S   A C T I V O S      *
028900******************************************************************
029000*--> CLW-0313: ACTIVE-CURATORS = CANTIDAD DE FILAS DE CLCURW
029100*--> QUE PERTENECEN AL MERCADO DE LA RONDA, LEIDAS POR LA LLAVE
029200*--> ALTERNA CON DUPLICADOS (START + LECTURA SECUENCIAL)
029300 2000-CUENTA-CURADORES-ACTIVOS SECTION.
029400     MOVE 0 TO WKS-ACTIVOS-CONTADOS
029500     MOVE CLRN-MERCADO-LLAVE TO CLCW-MERCADO-LLAVE
029600     START CLCURW KEY IS EQUAL CLCW-MERCADO-LLAVE
029700       INVALID KEY
029800          MOVE 10 TO FS-CLCURW
029900     END-START
030000     PERFORM 2010-LEE-FILA-CURADOR
030100        THRU 2010-LEE-FILA-CURADOR-E
030200        UNTIL FS-CLCURW = 10
030300
030400     MOVE WKS-ACTIVOS-CONTADOS TO WKS-ACTIVE-CURATORS.
030500 2000-CUENTA-CURADORES-ACTIVOS-E. EXIT.
030600
030700 2010-LEE-FILA-CURADOR SECTION.
030800     READ CLCURW NEXT RECORD
030900       AT END
031000          MOVE 10 TO FS-CLCURW
031100       NOT AT END
031200          IF CLCW-MERCADO-LLAVE NOT EQUAL CLRN-MERCADO-LLAVE
031300             MOVE 10 TO FS-CLCURW
031400          ELSE
031500             ADD 1 TO WKS-ACTIVOS-CONTADOS
031600          END-IF
031700     END-READ.
031800 2010-LEE-FILA-CURADOR-E. EXIT.
031900
032000******************************************************************
032100*      C A L C U L O   D E   C U R A D O R E S   R E Q U E R I D *
032200******************************************************************
032300*--> CLW-0313: REQUIREDREVEALS = GENERATEDPAIRS * TARGETREVEALS;
032400*--> REQUIREDCURATORS = TECHO(REQUIREDREVEALS / EXPECTEDREVEALS)
032500*--> TECHO INTEGRO: (REQUIREDREVEALS+EXPECTEDREVEALS-1)/EXPECTED
032600 3000-CALCULA-REQUERIDOS SECTION.
032700     IF CLCF-META-REVELOS-X-PAR > 0
032800        MOVE CLCF-META-REVELOS-X-PAR TO WKS-TARGET-REVEALS-PAIR
032900     ELSE
033000        MOVE 1 TO WKS-TARGET-REVEALS-PAIR
033100     END-IF
033200
033300     IF CLCF-REVELOS-ESPERADOS-X-CUR > 0
033400        MOVE CLCF-REVELOS-ESPERADOS-X-CUR
033500                               TO WKS-EXPECTED-REVEALS-CUR
033600     ELSE
033700        MOVE 1 TO WKS-EXPECTED-REVEALS-CUR
033800     END-IF
033900
034000     COMPUTE WKS-REQUIRED-REVEALS =
034100             WKS-GENERATED-PAIRS * WKS-TARGET-REVEALS-PAIR
034200
034300     IF WKS-REQUIRED-REVEALS <= 0
034400        MOVE 0 TO WKS-REQUIRED-CURATORS
034500     ELSE
034600        COMPUTE WKS-REQUIRED-CURATORS =
034700           (WKS-REQUIRED-REVEALS + WKS-EXPECTED-REVEALS-CUR - 1)
034800               / WKS-EXPECTED-REVEALS-CUR
034900     END-IF.
035000 3000-CALCULA-REQUERIDOS-E. EXIT.
035100
035200******************************************************************
035300*--> CLW-0313: SUPPLYRATIO = ACTIVECURATORS / REQUIREDCURATORS,
035400*--> 4 DECIMALES, O 1.0000 SI NO SE REQUIEREN CURADORES
035500 3100-CALCULA-SUPPLY-RATIO SECTION.
035600     IF WKS-REQUIRED-CURATORS = 0
035700        MOVE 1.0000 TO WKS-SUPPLY-RATIO
035800     ELSE
035900        COMPUTE WKS-SUPPLY-RATIO ROUNDED =
036000           WKS-ACTIVE-CURATORS / WKS-REQUIRED-CURATORS
036100     END-IF.
036200 3100-CALCULA-SUPPLY-RATIO-E. EXIT.
036300
036400******************************************************************
036500*                 M U E S T R A   S N A P S H O T                *
036600******************************************************************
036700 8000-MUESTRA-SNAPSHOT SECTION.
036800     DISPLAY '******************************************'
036900     DISPLAY 'CLCURP01 - INSTANTANEA DE OFERTA, RONDA: '
037000             CLRN-LLAVE
037100     DISPLAY 'SELLO DE TIEMPO DE CORRIDA:  ' WKS-AHORA
037200     DISPLAY 'RAZON DE LA CORRIDA:         ' WKS-RAZON-CORRIDA
037300     MOVE WKS-GENERATED-PAIRS TO WKS-MASCARA
037400     DISPLAY 'GENERATED-PAIRS:             ' WKS-MASCARA
037500     MOVE WKS-TARGET-REVEALS-PAIR TO WKS-MASCARA
037600     DISPLAY 'TARGET-REVEALS-PER-PAIR:     ' WKS-MASCARA
037700     MOVE WKS-EXPECTED-REVEALS-CUR TO WKS-MASCARA
037800     DISPLAY 'EXPECTED-REVEALS-PER-CURATOR:' WKS-MASCARA
037900     MOVE WKS-REQUIRED-CURATORS TO WKS-MASCARA
038000     DISPLAY 'REQUIRED-CURATORS:           ' WKS-MASCARA
038100     MOVE WKS-ACTIVE-CURATORS TO WKS-MASCARA
038200     DISPLAY 'ACTIVE-CURATORS:             ' WKS-MASCARA
038300     MOVE WKS-SUPPLY-RATIO TO WKS-MASCARA-TASA
038400     DISPLAY 'SUPPLY-RATIO:                ' WKS-MASCARA-TASA
038500     DISPLAY '******************************************'.
038600 8000-MUESTRA-SNAPSHOT-E. EXIT.
038700
038800******************************************************************
038900*                   C I E R R A   A R C H I V O S                *
039000******************************************************************
039100 9000-CIERRA-ARCHIVOS SECTION.
039200     CLOSE CLROND CLCURW CLCFG.
039300 9000-CIERRA-ARCHIVOS-E. EXIT.
