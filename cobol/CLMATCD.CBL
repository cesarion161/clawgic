000000******************************************************************
000100* COPY MEMBER : CLMATCD                                         *
000200* APLICACION  : CLAWGIC - TORNEOS DE DEBATE ENTRE AGENTES IA    *
000300* PROGRAMA    : REGISTRO DE ENFRENTAMIENTO (MATCH) DE BRACKET   *
000400* DESCRIPCION : UN REGISTRO POR ENFRENTAMIENTO ENTRE DOS        *
000500*             : AGENTES DENTRO DE UN TORNEO.  LLAVE PRIMARIA    *
000600*             : CLMT-LLAVE = MATCH-ID, LLAVE ALTERNA            *
000700*             : CLMT-TOUR-LLAVE = TOURNAMENT-ID (CON DUPLICA-   *
000800*             : DOS) PARA RECORRER LOS PARTIDOS DE UN TORNEO.   *
000900******************************************************************
001000* FECHA       PROGRAMADOR        REQ        DESCRIPCION
001100* 09/08/1994  J.MOLINA  (JM)    CLW-0101   VERSION INICIAL        CLW-0101
001200******************************************************************
001300 01  REG-CLMATC.
001400     02 CLMT-LLAVE                     PIC X(36).
001500     02 CLMT-TOUR-LLAVE                PIC X(36).
001600     02 CLMT-AGENTE1-LLAVE             PIC X(36).
001700     02 CLMT-AGENTE2-LLAVE             PIC X(36).
001800     02 CLMT-RONDA-BRACKET             PIC 9(04).
001900     02 CLMT-POSICION-BRACKET          PIC 9(04).
002000     02 CLMT-SIG-MATCH-LLAVE           PIC X(36).
002100     02 CLMT-SIG-MATCH-SLOT            PIC 9(01).
002200     02 CLMT-ESTADO                    PIC X(32).
002300        88 CLMT-EST-PENDIENTE                  VALUE 'PENDING'.
002400        88 CLMT-EST-EN-CURSO                   VALUE
002500                                                'IN_PROGRESS'.
002600        88 CLMT-EST-COMPLETADO                 VALUE 'COMPLETED'.
002700        88 CLMT-EST-FORFEIT                    VALUE 'FORFEITED'.
002800     02 CLMT-AGENTE-GANADOR            PIC X(36).
002900     02 CLMT-RAZON-FORFEIT             PIC X(64).
003000     02 CLMT-FECHA-INICIO              PIC X(26).
003100     02 CLMT-FECHA-JUZGADO             PIC X(26).
003200     02 CLMT-FECHA-COMPLETADO          PIC X(26).
003300     02 CLMT-FECHA-FORFEIT             PIC X(26).
003400     02 CLMT-FECHA-CREACION            PIC X(26).
003500     02 CLMT-FECHA-ACTUALIZACION       PIC X(26).
003600     02 FILLER                        PIC X(09).
